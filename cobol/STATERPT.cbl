000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  STATERPT.                                                   
000300 AUTHOR. R T HALVERSEN.                                                   
000400 INSTALLATION. BUREAU OF STATE STATISTICS - DPD.                          
000500 DATE-WRITTEN. 06/02/87.                                                  
000600 DATE-COMPILED. 06/02/87.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800***************************************************************           
000900*  PUBLIC GOOD INDEX BATCH - REPORT UNIT (STATE SUMMARY)                  
001000*                                                                         
001100*  READS THE STATE MASTER FILE WRITTEN BY STATEBLD AND PRINTS             
001200*  THE STATE SUMMARY REPORT - ONE DETAIL LINE PER JURISDICTION            
001300*  IN STATE-CODE ORDER, FOLLOWED BY POPULATION AND OASDI GRAND            
001400*  TOTALS AND THE MIN/MAX COST-OF-LIVING WEIGHT JURISDICTIONS.            
001500*                                                                         
001600*  MODIFICATION LOG:                                                      
001700*  06/02/87  RTH   ORIGINAL PROGRAM                               RTH87   
001800*  11/14/88  RTH   REQUEST 88-204 - REPORT NOW SHOWS COL-WGT      RTH88   
001900*                  RATHER THAN RAW RPP, PER BUREAU DIRECTOR               
002000*  09/02/91  RTH   REQUEST 91-118 - ADDED INF-MORT COLUMN         RTH91   
002100*  07/08/95  WCP   REQUEST 95-077 - MIN/MAX COL-WGT NOW SHOW      WCP95   
002200*                  THE OWNING STATE CODE, NOT JUST THE VALUE              
002300*  02/19/99  DLK   Y2K REVIEW - RUN-DATE FIELD IS ALREADY         DLK99   
002400*                  4-DIGIT-YEAR, NO CHANGE REQUIRED                       
002500*  08/11/03  DLK   REQUEST 03-155 - WIDENED TOTAL-OASDI-O TO      DLK03   
002600*                  MATCH THE STATEBLD GRAND TOTAL PICTURE FIX             
002700*  01/09/07  MKO   REQUEST 07-014 - ADDED UPSI-0 DEBUG DUMP OF    MKO07   
002800*                  THE RUNNING TOTALS FOR THE OPERATOR LOG                
002900*  03/14/11  JBT   REQUEST 11-047 - MOVED WORK SWITCHES AND       JBT11   
003000*                  RUN-DATE PRINT AREA OUT OF WORKING-STORAGE             
003100*                  GROUPS TO 77-LEVEL PER STANDARDS REVIEW                
003200*  09/22/13  JBT   REQUEST 13-092 - DROPPED THE UNUSED            JBT13   
003300*                  VALID-STATE-CHAR CLASS TEST FROM SPECIAL-NAMES         
003400*                  DURING THE SAME STANDARDS SWEEP - THIS PROGRAM         
003500*                  NEVER EDITS AN INPUT RECORD SO IT HAD NO USE           
003600***************************************************************           
003700                                                                          
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000*    SAME TARGET MACHINE AS EVERY OTHER PGI-BATCH PROGRAM.                
004100 SOURCE-COMPUTER. IBM-390.                                                
004200 OBJECT-COMPUTER. IBM-390.                                                
004300 SPECIAL-NAMES.                                                           
004400*    C01 IS THE PRINTER'S TOP-OF-FORM CHANNEL - USED BY THE WRITE         
004500*    ... AFTER ADVANCING VERBS DOWN IN THE PROCEDURE DIVISION FOR         
004600*    PAGE BREAKS BETWEEN THE HEADING AND FIRST DETAIL LINE.               
004700     C01 IS TOP-OF-FORM                                                   
004800*    UPSI-0 GATES THE MIN/MAX-CONTROLS DUMP IN 200-PRINT-DETAIL           
004900*    (REQUEST 07-014).                                                    
005000     UPSI-0 ON STATUS IS DEBUG-SWITCH-ON                                  
005100            OFF STATUS IS DEBUG-SWITCH-OFF.                               
005200                                                                          
005300*    STATEOUT/STATERPT/ERRLIST ARE JCL DDNAMES OF THE STATERPT            
005400*    STEP,                                                                
005500*    RUNNING AFTER STATEBLD AND CITYBLD IN THE NIGHTLY PGI-BATCH          
005600*    PROC.                                                                
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900*    STATE-MASTER-FILE IS STATEBLD'S OUTPUT, READ HERE ONE STATE          
006000*    AT                                                                   
006100*    A TIME IN ST-CODE ASCENDING ORDER - NO SORT NEEDED.                  
006200     SELECT STATE-MASTER-FILE                                             
006300         ASSIGN TO STATEOUT                                               
006400         FILE STATUS IS IFCODE.                                           
006500                                                                          
006600     SELECT STATE-REPORT                                                  
006700         ASSIGN TO STATERPT                                               
006800         FILE STATUS IS OFCODE.                                           
006900                                                                          
007000*    ERROR-LIST IS THE SHARED REJECT FILE WRITTEN BY                      
007100*    STATEBLD/CITYBLD -                                                   
007200*    OPENED INPUT HERE JUST TO TALLY THE STATE-SIDE REJECT COUNT          
007300*    FOR                                                                  
007400*    THE FINAL BLOCK (REQUEST 03-156).                                    
007500     SELECT ERROR-LIST                                                    
007600         ASSIGN TO ERRLIST                                                
007700         FILE STATUS IS EFCODE.                                           
007800                                                                          
007900 DATA DIVISION.                                                           
008000*** FILE SECTION - ONE INPUT MASTER, ONE PRINT FILE, ONE                  
008100*** READ-ONLY PASS OVER THE SHARED ERROR LISTING.                         
008200 FILE SECTION.                                                            
008300*    LAYOUT MUST MATCH STATEBLD'S COPY OF THE SAME MEMBER EXACTLY         
008400*    -                                                                    
008500*    SEE STATEBLD.CBL FOR THE FIELD-BY-FIELD GLOSSARY.                    
008600 FD  STATE-MASTER-FILE                                                    
008700     RECORDING MODE IS F                                                  
008800     LABEL RECORDS ARE STANDARD                                           
008900     RECORD CONTAINS 68 CHARACTERS                                        
009000     BLOCK CONTAINS 0 RECORDS                                             
009100     DATA RECORD IS ST-MASTER-RECORD.                                     
009200     COPY STATEMS.                                                        
009300                                                                          
009400*    EVERY FIELD ON THIS RECORD ENDS UP ON THE DETAIL LINE EXCEPT         
009500*    ST-OASDI ITSELF (THE RAW BENEFICIARY COUNT, NOT PRINTED HERE         
009600*    -                                                                    
009700*    ONLY ITS PERCENT AND ITS ACCUMULATED TOTAL ARE) - RUN DOWN           
009800*    THE                                                                  
009900*    FIELDS AS THIS PROGRAM CONSUMES THEM:                                
010000*        ST-CODE          TWO-LETTER POSTAL ABBREVIATION, DTL-CODE        
010100*        ST-NAME          FULL STATE NAME, DTL-NAME                       
010200*        ST-POPULATION    CENSUS POPULATION, DTL-POPULATION AND           
010300*                          ROLLS INTO TOTAL-POPULATION                    
010400*        ST-RPP           REGIONAL PRICE PARITY, DTL-RPP                  
010500*        ST-COL-WEIGHT    DERIVED COST-OF-LIVING WEIGHT FROM              
010600*                          STATEBLD, DTL-COL-WEIGHT AND FEEDS THE         
010700*                          MIN/MAX TRACKING IN 200-PRINT-DETAIL           
010800*        ST-OASDI-PC      DERIVED OASDI-PER-CAPITA PERCENT FROM           
010900*                          STATEBLD, DTL-OASDI-PC; ST-OASDI ITSELF        
011000*                          ROLLS INTO TOTAL-OASDI                         
011100*        ST-NAEP-MATH     NAEP MATH SCALE SCORE, DTL-MATH                 
011200*        ST-NAEP-READ     NAEP READING SCALE SCORE, DTL-READ              
011300*        ST-CRIME-RATE    VIOLENT CRIME RATE, DTL-CRIME                   
011400*        ST-INF-MORT      INFANT MORTALITY RATE, DTL-INF-MORT             
011500*    SEE STATEBLD FOR HOW EACH ONE IS EDITED AND COMPUTED - THIS          
011600*    PROGRAM TAKES THE MASTER RECORD AS ALREADY CLEAN.                    
011700*                                                                         
011800*    STANDARD 132-COLUMN PRINT LINE - NO COPYBOOK, THIS IS THE            
011900*    ONLY                                                                 
012000*    PROGRAM THAT WRITES IT SO THE LAYOUT LIVES HERE.                     
012100 FD  STATE-REPORT                                                         
012200     RECORDING MODE IS F                                                  
012300     LABEL RECORDS ARE STANDARD                                           
012400     RECORD CONTAINS 132 CHARACTERS                                       
012500     BLOCK CONTAINS 0 RECORDS                                             
012600     DATA RECORD IS RPT-REC.                                              
012700 01  RPT-REC                     PIC X(132).                              
012800                                                                          
012900 FD  ERROR-LIST                                                           
013000     RECORDING MODE IS F                                                  
013100     LABEL RECORDS ARE STANDARD                                           
013200     RECORD CONTAINS 80 CHARACTERS                                        
013300     BLOCK CONTAINS 0 RECORDS                                             
013400     DATA RECORD IS ERR-REC.                                              
013500*    ONLY EL-UNIT IS OF INTEREST TO THIS PROGRAM - THE REST OF THE        
013600*    80-BYTE ENTRY (CODE, NAME, REASON) IS STATEBLD/CITYBLD'S             
013700*    DETAIL,                                                              
013800*    NOT THIS REPORT'S CONCERN, SO IT FALLS INTO THE FILLER.              
013900 01  ERR-REC.                                                             
014000     05  EL-UNIT                 PIC X(01).                               
014100     05  FILLER                  PIC X(79).                               
014200                                                                          
014300 WORKING-STORAGE SECTION.                                                 
014400                                                                          
014500*** STANDALONE SWITCHES AND WORK AREAS - SHOP STANDARD IS                 
014600*** 77-LEVEL FOR THESE, NOT BURIED IN A 01 GROUP.                         
014700 77  WS-EOF-STATE-MS-SW          PIC X(01)   VALUE 'N'.                   
014800     88  EOF-STATE-MS                VALUE 'Y'.                           
014900*    SEPARATE EOF SWITCH FOR THE ERROR-LIST PASS DOWN IN                  
015000*    650-COUNT-REJECTS - THE TWO FILES ARE NEVER OPEN AT THE SAME         
015100*    TIME SO THIS COULD SHARE A NAME, BUT THE SHOP KEEPS THEM             
015200*    APART.                                                               
015300 77  WS-EOF-ERROR-LIST-SW        PIC X(01)   VALUE 'N'.                   
015400     88  EOF-ERROR-LIST              VALUE 'Y'.                           
015500*    PRINTABLE MM/DD/YYYY BUILT ONCE IN HOUSEKEEPING AND CARRIED          
015600*    ONTO THE HEADING LINE FOR EVERY PAGE OF THE REPORT.                  
015700 77  WS-RUN-DATE-PRT              PIC X(10).                              
015800*    ONE 2-BYTE STATUS FIELD PER FILE, SHOP-STANDARD 88-LEVEL             
015900*    NAMED -OK ON EACH.                                                   
016000 01  FILE-STATUS-CODES.                                                   
016100     05  IFCODE                  PIC X(02).                               
016200         88  IFCODE-OK              VALUE SPACES.                         
016300     05  OFCODE                  PIC X(02).                               
016400         88  OFCODE-OK              VALUE SPACES.                         
016500     05  EFCODE                  PIC X(02).                               
016600         88  EFCODE-OK              VALUE SPACES.                         
016700     05  FILLER                  PIC X(02).                               
016800                                                                          
016900*    RUN DATE REDEFINED INTO YEAR/MONTH/DAY PIECES SO EACH CAN BE         
017000*    MOVED INTO ITS OWN SLICE OF WS-RUN-DATE-PRT BELOW - ALREADY          
017100*    4-DIGIT-YEAR PER THE 02/19/99 Y2K REVIEW.                            
017200 01  WS-RUN-DATE-RAW              PIC 9(08).                              
017300 01  WS-RUN-DATE-YMD REDEFINES WS-RUN-DATE-RAW.                           
017400     05  WS-RUN-YEAR              PIC 9(04).                              
017500     05  WS-RUN-MONTH             PIC 9(02).                              
017600     05  WS-RUN-DAY               PIC 9(02).                              
017700                                                                          
017800*    STATES-PRINTED COUNTS DETAIL LINES ACTUALLY WRITTEN - REJECTS        
017900*    NEVER REACH THE STATE MASTER SO THEY CANNOT APPEAR HERE, THEY        
018000*    ARE COUNTED SEPARATELY OFF THE ERROR LISTING BELOW.                  
018100 01  COUNTERS-AND-ACCUMULATORS.                                           
018200     05  STATES-PRINTED           PIC S9(04) COMP VALUE 0.                
018300     05  STATES-REJECTED          PIC S9(04) COMP VALUE 0.                
018400     05  TOTAL-POPULATION         PIC S9(11) COMP   VALUE 0.              
018500     05  TOTAL-OASDI              PIC S9(08) COMP   VALUE 0.              
018600     05  FILLER                   PIC X(04)   VALUE SPACES.               
018700                                                                          
018800*    MIN STARTS ARTIFICIALLY HIGH AND MAX ARTIFICIALLY LOW SO THE         
018900*    FIRST STATE PRINTED ALWAYS BECOMES BOTH INITIAL BOUNDS               
019000*    (REQUEST 95-077 ADDED THE OWNING STATE CODE ALONGSIDE THE            
019100*    WEIGHT ITSELF).                                                      
019200 01  WS-MIN-MAX-CONTROLS.                                                 
019300     05  WS-MIN-COL-WEIGHT        PIC 9(01)V9(04) VALUE 9.9999.           
019400     05  WS-MIN-COL-STATE         PIC X(02)       VALUE SPACES.           
019500     05  WS-MAX-COL-WEIGHT        PIC 9(01)V9(04) VALUE 0.                
019600     05  WS-MAX-COL-STATE         PIC X(02)       VALUE SPACES.           
019700     05  FILLER                   PIC X(02)       VALUE SPACES.           
019800                                                                          
019900*** DEBUG DUMP VIEW OF THE MIN/MAX CONTROLS - DISPLAYED WHEN              
020000*** UPSI-0 IS ON.  NOT REFERENCED IN NORMAL PROCESSING.                   
020100 01  WS-MIN-MAX-DUMP REDEFINES WS-MIN-MAX-CONTROLS.                       
020200     05  WS-MIN-MAX-DUMP-X        PIC X(16).                              
020300                                                                          
020400*    TITLE LINE, CENTERED-ISH ACROSS THE 132-BYTE LINE, PLUS THE          
020500*    RUN DATE BUILT IN 000-HOUSEKEEPING.                                  
020600 01  HDG-LINE-1.                                                          
020700     05  FILLER                   PIC X(03)  VALUE SPACES.                
020800     05  FILLER                   PIC X(40)  VALUE                        
020900         'PUBLIC GOOD INDEX -- STATE SUMMARY'.                            
021000     05  FILLER                   PIC X(20)  VALUE 'RUN DATE '.           
021100     05  HL1-RUN-DATE             PIC X(10).                              
021200     05  FILLER                   PIC X(59)  VALUE SPACES.                
021300                                                                          
021400*    COLUMN CAPTION LINE - ORDER MATCHES DTL-LINE BELOW FIELD FOR         
021500*    FIELD SO THE CAPTIONS LINE UP OVER THEIR DATA.                       
021600 01  HDG-LINE-2.                                                          
021700     05  FILLER                   PIC X(01)  VALUE SPACES.                
021800     05  FILLER                   PIC X(06)  VALUE 'STATE'.               
021900     05  FILLER                   PIC X(22)  VALUE 'NAME'.                
022000     05  FILLER                   PIC X(14)  VALUE 'POPULATION'.          
022100     05  FILLER                   PIC X(08)  VALUE 'RPP'.                 
022200     05  FILLER                   PIC X(10)  VALUE 'COL-WGT'.             
022300     05  FILLER                   PIC X(11)  VALUE 'OASDI-PC'.            
022400     05  FILLER                   PIC X(07)  VALUE 'MATH'.                
022500     05  FILLER                   PIC X(07)  VALUE 'READ'.                
022600     05  FILLER                   PIC X(08)  VALUE 'CRIME'.               
022700     05  FILLER                   PIC X(08)  VALUE 'INF-MORT'.            
022800     05  FILLER                   PIC X(30)  VALUE SPACES.                
022900                                                                          
023000*    DETAIL LINE - ONE PER STATE MASTER RECORD.  ZERO-SUPPRESSED          
023100*    NUMERIC EDIT PICTURES THROUGHOUT SO A LOW-POPULATION STATE           
023200*    DOESN'T PRINT WITH LEADING ZEROES.                                   
023300 01  DTL-LINE.                                                            
023400     05  DTL-CODE                 PIC X(02).                              
023500     05  FILLER                   PIC X(04)  VALUE SPACES.                
023600*    UP TO 20 BYTES OF STATE NAME - SAME WIDTH AS ST-NAME ON THE          
023700*    MASTER, NO TRUNCATION POSSIBLE.                                      
023800     05  DTL-NAME                 PIC X(20).                              
023900     05  FILLER                   PIC X(02)  VALUE SPACES.                
024000*    COMMA-EDITED POPULATION, UP TO 9 DIGITS.                             
024100     05  DTL-POPULATION           PIC ZZZ,ZZZ,ZZ9.                        
024200     05  FILLER                   PIC X(02)  VALUE SPACES.                
024300*    REGIONAL PRICE PARITY, ONE DECIMAL.                                  
024400     05  DTL-RPP                  PIC ZZ9.9.                              
024500     05  FILLER                   PIC X(03)  VALUE SPACES.                
024600*    COLLEGE WEIGHT INDEX - FOUR DECIMALS, MATCHES ST-COL-WEIGHT'S        
024700*    9V9999 STORAGE PICTURE EXACTLY.                                      
024800     05  DTL-COL-WEIGHT           PIC 9.9999.                             
024900     05  FILLER                   PIC X(02)  VALUE SPACES.                
025000*    OASDI BENEFICIARY PERCENT, TWO DECIMALS.                             
025100     05  DTL-OASDI-PC             PIC ZZ,ZZ9.99.                          
025200     05  FILLER                   PIC X(02)  VALUE SPACES.                
025300*    NAEP MATH SCALE SCORE, WHOLE NUMBER.                                 
025400     05  DTL-MATH                 PIC ZZ9.                                
025500     05  FILLER                   PIC X(03)  VALUE SPACES.                
025600*    NAEP READING SCALE SCORE, WHOLE NUMBER.                              
025700     05  DTL-READ                 PIC ZZ9.                                
025800     05  FILLER                   PIC X(03)  VALUE SPACES.                
025900*    VIOLENT CRIME RATE PER 100,000, ONE DECIMAL.                         
026000     05  DTL-CRIME                PIC ZZZ9.9.                             
026100     05  FILLER                   PIC X(02)  VALUE SPACES.                
026200*    INFANT MORTALITY RATE PER 1,000 LIVE BIRTHS, ONE DECIMAL.            
026300     05  DTL-INF-MORT             PIC Z9.9.                               
026400     05  FILLER                   PIC X(40)  VALUE SPACES.                
026500                                                                          
026600*    ONE SPACER LINE, REUSED BETWEEN THE HEADING BLOCK AND THE            
026700*    SUMMARY BLOCK - CHEAPER THAN A SEPARATE BEFORE-ADVANCING             
026800*    CLAUSE ON EVERY WRITE.                                               
026900 01  WS-BLANK-LINE                PIC X(132)  VALUE SPACES.               
027000                                                                          
027100*    SUMMARY LINES BUILT AS THEIR OWN 01-LEVELS RATHER THAN               
027200*    REDEFINING RPT-REC DIRECTLY - EASIER TO READ AND KEEPS EACH          
027300*    CAPTION'S FILLER COUNT HONEST.                                       
027400 01  FINAL-LINE-1.                                                        
027500     05  FILLER                   PIC X(03)  VALUE SPACES.                
027600     05  FILLER                   PIC X(21)  VALUE                        
027700         'TOTAL POPULATION.... '.                                         
027800     05  FL1-TOTAL-POPULATION     PIC ZZZ,ZZZ,ZZZ,ZZ9.                    
027900     05  FILLER                   PIC X(93)  VALUE SPACES.                
028000                                                                          
028100 01  FINAL-LINE-2.                                                        
028200     05  FILLER                   PIC X(03)  VALUE SPACES.                
028300     05  FILLER                   PIC X(21)  VALUE                        
028400         'TOTAL OASDI (MILS).. '.                                         
028500     05  FL2-TOTAL-OASDI          PIC ZZ,ZZZ,ZZ9.                         
028600     05  FILLER                   PIC X(98)  VALUE SPACES.                
028700                                                                          
028800*    TWO CAPTIONS SHARE THIS ONE LINE - ACCEPTED COUNT ON THE             
028900*    LEFT, REJECTED COUNT ON THE RIGHT.                                   
029000 01  FINAL-LINE-3.                                                        
029100     05  FILLER                   PIC X(03)  VALUE SPACES.                
029200     05  FILLER                   PIC X(21)  VALUE                        
029300         'STATES ACCEPTED..... '.                                         
029400     05  FL3-STATES-PRINTED       PIC ZZ9.                                
029500     05  FILLER                   PIC X(10)  VALUE SPACES.                
029600     05  FILLER                   PIC X(21)  VALUE                        
029700         'STATES REJECTED..... '.                                         
029800     05  FL3-STATES-REJECTED      PIC ZZ9.                                
029900     05  FILLER                   PIC X(71) VALUE SPACES.                 
030000                                                                          
030100*    LOW-WATER STATE AND ITS COLLEGE WEIGHT, SET BY                       
030200*    200-PRINT-DETAIL.                                                    
030300 01  FINAL-LINE-4.                                                        
030400     05  FILLER                   PIC X(03)  VALUE SPACES.                
030500     05  FILLER                   PIC X(21)  VALUE                        
030600         'MIN COL-WGT STATE... '.                                         
030700     05  FL4-MIN-STATE            PIC X(02).                              
030800     05  FILLER                   PIC X(03)  VALUE SPACES.                
030900     05  FL4-MIN-WEIGHT           PIC 9.9999.                             
031000     05  FILLER                   PIC X(97)  VALUE SPACES.                
031100                                                                          
031200*    HIGH-WATER STATE AND ITS COLLEGE WEIGHT, SET BY                      
031300*    200-PRINT-DETAIL.                                                    
031400 01  FINAL-LINE-5.                                                        
031500     05  FILLER                   PIC X(03)  VALUE SPACES.                
031600     05  FILLER                   PIC X(21)  VALUE                        
031700         'MAX COL-WGT STATE... '.                                         
031800     05  FL5-MAX-STATE            PIC X(02).                              
031900     05  FILLER                   PIC X(03)  VALUE SPACES.                
032000     05  FL5-MAX-WEIGHT           PIC 9.9999.                             
032100     05  FILLER                   PIC X(97)  VALUE SPACES.                
032200                                                                          
032300 PROCEDURE DIVISION.                                                      
032400*** MAINLINE - ONE PASS OF THE STATE MASTER PRODUCES ONE DETAIL           
032500*** LINE APIECE, THEN A FIVE-LINE SUMMARY BLOCK CLOSES THE REPORT.        
032600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
032700     PERFORM 200-PRINT-DETAIL THRU 200-EXIT                               
032800             UNTIL EOF-STATE-MS.                                          
032900     PERFORM 700-PRINT-FINAL-BLOCK THRU 700-EXIT.                         
033000     PERFORM 800-WRAP-UP THRU 800-EXIT.                                   
033100     MOVE +0 TO RETURN-CODE.                                              
033200     GOBACK.                                                              
033300                                                                          
033400*** OPENS BOTH FILES, ZEROES THE COUNTERS, BUILDS TODAY'S DATE            
033500*** FOR THE HEADING AND WRITES THE TWO HEADING LINES, THEN PRIMES         
033600*** THE READ FOR THE MAIN LOOP.                                           
033700 000-HOUSEKEEPING.                                                        
033800*    JOB-LOG BREADCRUMB - EVERY PGI-BATCH STEP DISPLAYS ITS OWN           
033900*    NAME ON ENTRY SO A SYSOUT SCAN CAN TELL WHICH STEP IS                
034000*    RUNNING.                                                             
034100     DISPLAY 'STATERPT - HOUSEKEEPING'.                                   
034200     OPEN INPUT STATE-MASTER-FILE.                                        
034300     OPEN OUTPUT STATE-REPORT.                                            
034400                                                                          
034500*    MIN/MAX BOUNDS RE-PRIMED HERE EVEN THOUGH INITIALIZE ZEROES          
034600*    THE GROUP FIRST - INITIALIZE WOULD LEAVE WS-MIN-COL-WEIGHT AT        
034700*    ZERO, WHICH WOULD NEVER LOSE TO A REAL COLLEGE-WEIGHT VALUE.         
034800     INITIALIZE COUNTERS-AND-ACCUMULATORS,                                
034900                WS-MIN-MAX-CONTROLS.                                      
035000     MOVE 9.9999 TO WS-MIN-COL-WEIGHT.                                    
035100     MOVE 0      TO WS-MAX-COL-WEIGHT.                                    
035200                                                                          
035300*    BUILD THE PRINTABLE MM/DD/YYYY ONE SLICE AT A TIME - SAME            
035400*    REFERENCE-MODIFICATION IDIOM AS STATEBLD/CITYBLD USE FOR             
035500*    THEIR ERROR-LIST DATE STAMP.                                         
035600     ACCEPT WS-RUN-DATE-RAW FROM DATE YYYYMMDD.                           
035700     MOVE WS-RUN-MONTH TO WS-RUN-DATE-PRT (1:2).                          
035800     MOVE '/'          TO WS-RUN-DATE-PRT (3:1).                          
035900     MOVE WS-RUN-DAY   TO WS-RUN-DATE-PRT (4:2).                          
036000     MOVE '/'          TO WS-RUN-DATE-PRT (6:1).                          
036100     MOVE WS-RUN-YEAR  TO WS-RUN-DATE-PRT (7:4).                          
036200     MOVE WS-RUN-DATE-PRT TO HL1-RUN-DATE.                                
036300                                                                          
036400*    TWO HEADING LINES AND A BLANK SPACER BETWEEN THEM - NO PAGE          
036500*    BREAK NEEDED SINCE THIS REPORT NEVER RUNS LONG ENOUGH TO             
036600*    OVERFLOW A PAGE (50 STATES PLUS THE SUMMARY BLOCK).                  
036700     MOVE HDG-LINE-1 TO RPT-REC.                                          
036800     WRITE RPT-REC.                                                       
036900     MOVE WS-BLANK-LINE TO RPT-REC.                                       
037000     WRITE RPT-REC.                                                       
037100     MOVE HDG-LINE-2 TO RPT-REC.                                          
037200     WRITE RPT-REC.                                                       
037300                                                                          
037400     PERFORM 300-READ-STATE-MS THRU 300-EXIT.                             
037500 000-EXIT.                                                                
037600     EXIT.                                                                
037700                                                                          
037800*** ONE DETAIL LINE PER STATE MASTER RECORD - EDIT, ACCUMULATE THE        
037900*** REPORT TOTALS, TRACK THE MIN/MAX COLLEGE-WEIGHT STATE, THEN           
038000*** READ AHEAD FOR THE NEXT PASS.                                         
038100 200-PRINT-DETAIL.                                                        
038200*    STRAIGHT MASTER-TO-DETAIL-LINE MOVES - NO EDITING BEYOND             
038300*    WHAT THE PICTURE CLAUSES ON DTL-LINE ALREADY DO.                     
038400     MOVE SPACES              TO DTL-LINE.                                
038500     MOVE ST-CODE              TO DTL-CODE.                               
038600     MOVE ST-NAME              TO DTL-NAME.                               
038700     MOVE ST-POPULATION        TO DTL-POPULATION.                         
038800     MOVE ST-RPP               TO DTL-RPP.                                
038900     MOVE ST-COL-WEIGHT        TO DTL-COL-WEIGHT.                         
039000     MOVE ST-OASDI-PC          TO DTL-OASDI-PC.                           
039100     MOVE ST-NAEP-MATH         TO DTL-MATH.                               
039200     MOVE ST-NAEP-READ         TO DTL-READ.                               
039300     MOVE ST-CRIME-RATE        TO DTL-CRIME.                              
039400     MOVE ST-INF-MORT          TO DTL-INF-MORT.                           
039500     MOVE DTL-LINE             TO RPT-REC.                                
039600     WRITE RPT-REC.                                                       
039700                                                                          
039800*    RUNNING COUNT AND THE TWO GRAND TOTALS THAT FEED THE SUMMARY         
039900*    BLOCK IN 700-PRINT-FINAL-BLOCK.                                      
040000     ADD +1 TO STATES-PRINTED.                                            
040100     ADD ST-POPULATION TO TOTAL-POPULATION.                               
040200     ADD ST-OASDI      TO TOTAL-OASDI.                                    
040300                                                                          
040400*    LOW-WATER AND HIGH-WATER TEST ON COLLEGE WEIGHT - WHICHEVER          
040500*    STATE IS CURRENTLY WINNING KEEPS ITS CODE PARKED ALONGSIDE           
040600*    THE WEIGHT FOR THE FINAL-LINE-4/FINAL-LINE-5 PRINT.                  
040700     IF ST-COL-WEIGHT < WS-MIN-COL-WEIGHT                                 
040800        MOVE ST-COL-WEIGHT TO WS-MIN-COL-WEIGHT                           
040900        MOVE ST-CODE       TO WS-MIN-COL-STATE                            
041000     END-IF.                                                              
041100     IF ST-COL-WEIGHT > WS-MAX-COL-WEIGHT                                 
041200        MOVE ST-COL-WEIGHT TO WS-MAX-COL-WEIGHT                           
041300        MOVE ST-CODE       TO WS-MAX-COL-STATE                            
041400     END-IF.                                                              
041500                                                                          
041600*    UPSI-0 ON MEANS DEBUG MODE (REQUEST 07-014) - DUMPS THE              
041700*    RUNNING MIN/MAX CONTROLS AS ONE 16-BYTE STRING SO OPERATIONS         
041800*    CAN WATCH THEM WALK DURING A RERUN WITHOUT A DEBUGGER.               
041900     IF DEBUG-SWITCH-ON                                                   
042000        DISPLAY 'STATERPT DUMP: ' WS-MIN-MAX-DUMP-X                       
042100     END-IF.                                                              
042200                                                                          
042300     PERFORM 300-READ-STATE-MS THRU 300-EXIT.                             
042400 200-EXIT.                                                                
042500     EXIT.                                                                
042600                                                                          
042700*    STATE MASTER IS READ SEQUENTIALLY, ONE RECORD PER CALL - NO          
042800*    SORT NEEDED SINCE STATEBLD ALREADY WROTE IT IN ST-CODE ORDER.        
042900 300-READ-STATE-MS.                                                       
043000     READ STATE-MASTER-FILE                                               
043100         AT END                                                           
043200         MOVE 'Y' TO WS-EOF-STATE-MS-SW                                   
043300     END-READ.                                                            
043400 300-EXIT.                                                                
043500     EXIT.                                                                
043600                                                                          
043700*** REJECTS ARE NOT ON THE STATE MASTER - COUNT THEM OFF THE              
043800*** SHARED ERROR LISTING, FILTERING ON EL-UNIT (REQ 03-156).              
043900 650-COUNT-REJECTS.                                                       
044000     OPEN INPUT ERROR-LIST.                                               
044100     PERFORM 660-READ-ERROR-LIST THRU 660-EXIT.                           
044200     PERFORM 665-TALLY-ONE-REJECT THRU 665-EXIT                           
044300             UNTIL EOF-ERROR-LIST.                                        
044400     CLOSE ERROR-LIST.                                                    
044500 650-EXIT.                                                                
044600     EXIT.                                                                
044700                                                                          
044800*    ONE PASS OF THE ERROR LISTING - ONLY EL-UNIT = 'S' ENTRIES           
044900*    BELONG TO THIS REPORT, THE CITY-SIDE REJECTS ('C') ARE               
045000*    CITYRPT'S TO COUNT.                                                  
045100 665-TALLY-ONE-REJECT.                                                    
045200     IF EL-UNIT = 'S'                                                     
045300        ADD +1 TO STATES-REJECTED                                         
045400     END-IF.                                                              
045500     PERFORM 660-READ-ERROR-LIST THRU 660-EXIT.                           
045600 665-EXIT.                                                                
045700     EXIT.                                                                
045800                                                                          
045900 660-READ-ERROR-LIST.                                                     
046000     READ ERROR-LIST                                                      
046100         AT END                                                           
046200         MOVE 'Y' TO WS-EOF-ERROR-LIST-SW                                 
046300     END-READ.                                                            
046400 660-EXIT.                                                                
046500     EXIT.                                                                
046600                                                                          
046700*** FIVE-LINE SUMMARY BLOCK BELOW THE LAST DETAIL LINE - TOTAL            
046800*** POPULATION, TOTAL OASDI, THE PRINTED/REJECTED COUNTS, AND THE         
046900*** MIN/MAX COLLEGE-WEIGHT STATE WITH ITS WEIGHT.                         
047000 700-PRINT-FINAL-BLOCK.                                                   
047100*    REJECT COUNT ISN'T KNOWN UNTIL THE SHARED ERROR LISTING IS           
047200*    READ, SO IT WAITS UNTIL HERE AT THE END OF THE RUN.                  
047300     PERFORM 650-COUNT-REJECTS THRU 650-EXIT.                             
047400                                                                          
047500     MOVE WS-BLANK-LINE TO RPT-REC.                                       
047600     WRITE RPT-REC.                                                       
047700                                                                          
047800*    FINAL-LINE-1 - GRAND TOTAL POPULATION ACROSS EVERY STATE             
047900*    ACTUALLY PRINTED.                                                    
048000     MOVE TOTAL-POPULATION TO FL1-TOTAL-POPULATION.                       
048100     MOVE FINAL-LINE-1 TO RPT-REC.                                        
048200     WRITE RPT-REC.                                                       
048300                                                                          
048400*    FINAL-LINE-2 - GRAND TOTAL OASDI BENEFICIARY COUNT.                  
048500     MOVE TOTAL-OASDI TO FL2-TOTAL-OASDI.                                 
048600     MOVE FINAL-LINE-2 TO RPT-REC.                                        
048700     WRITE RPT-REC.                                                       
048800                                                                          
048900*    FINAL-LINE-3 - PRINTED VS REJECTED STATE COUNT, FOR                  
049000*    RECONCILING BACK AGAINST THE STATEBLD RUN THAT FED THIS              
049100*    MASTER FILE.                                                         
049200     MOVE STATES-PRINTED  TO FL3-STATES-PRINTED.                          
049300     MOVE STATES-REJECTED TO FL3-STATES-REJECTED.                         
049400     MOVE FINAL-LINE-3 TO RPT-REC.                                        
049500     WRITE RPT-REC.                                                       
049600                                                                          
049700*    FINAL-LINE-4 - THE STATE WITH THE LOWEST COLLEGE WEIGHT AND          
049800*    ITS WEIGHT VALUE.                                                    
049900     MOVE WS-MIN-COL-STATE  TO FL4-MIN-STATE.                             
050000     MOVE WS-MIN-COL-WEIGHT TO FL4-MIN-WEIGHT.                            
050100     MOVE FINAL-LINE-4 TO RPT-REC.                                        
050200     WRITE RPT-REC.                                                       
050300                                                                          
050400*    FINAL-LINE-5 - THE STATE WITH THE HIGHEST COLLEGE WEIGHT AND         
050500*    ITS WEIGHT VALUE.                                                    
050600     MOVE WS-MAX-COL-STATE  TO FL5-MAX-STATE.                             
050700     MOVE WS-MAX-COL-WEIGHT TO FL5-MAX-WEIGHT.                            
050800     MOVE FINAL-LINE-5 TO RPT-REC.                                        
050900     WRITE RPT-REC.                                                       
051000 700-EXIT.                                                                
051100     EXIT.                                                                
051200                                                                          
051300*** CLOSE BOTH FILES AND DISPLAY THE RUN COUNTS TO THE JOB LOG SO         
051400*** OPERATIONS HAS SOMETHING TO EYEBALL AGAINST THE PRINTED               
051500*** SUMMARY BLOCK.                                                        
051600 800-WRAP-UP.                                                             
051700*    SAME TWO COUNTS THAT WENT ONTO FINAL-LINE-3, ECHOED TO THE           
051800*    JOB                                                                  
051900*    LOG SO OPERATIONS DOESN'T HAVE TO PULL THE PRINTED REPORT            
052000*    JUST                                                                 
052100*    TO SEE THE RUN'S ACCEPT/REJECT SPLIT.                                
052200     DISPLAY 'STATERPT - STATES PRINTED....  ' STATES-PRINTED.            
052300     DISPLAY 'STATERPT - STATES REJECTED...  ' STATES-REJECTED.           
052400     CLOSE STATE-MASTER-FILE, STATE-REPORT.                               
052500     DISPLAY 'STATERPT - NORMAL END OF JOB'.                              
052600 800-EXIT.                                                                
052700     EXIT.                                                                
