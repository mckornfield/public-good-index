000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  CITYRPT.                                                    
000300 AUTHOR. R T HALVERSEN.                                                   
000400 INSTALLATION. BUREAU OF STATE STATISTICS - DPD.                          
000500 DATE-WRITTEN. 07/16/87.                                                  
000600 DATE-COMPILED. 07/16/87.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800***************************************************************           
000900*  PUBLIC GOOD INDEX BATCH - REPORT UNIT (CITY SUMMARY)                   
001000*                                                                         
001100*  READS THE CITY MASTER FILE WRITTEN BY CITYBLD (SORTED BY               
001200*  STATE CODE, THEN CITY NAME) AND PRINTS THE CITY SUMMARY                
001300*  REPORT WITH A CONTROL BREAK ON STATE CODE - A SUBTOTAL LINE            
001400*  (CITY COUNT, AVERAGE CRIME RATE) AFTER EACH STATE GROUP AND            
001500*  A FINAL GRAND-TOTAL BLOCK.                                             
001600*                                                                         
001700*  MODIFICATION LOG:                                                      
001800*  07/16/87  RTH   ORIGINAL PROGRAM                               RTH87   
001900*  11/14/88  RTH   REQUEST 88-204 - ADDED TAX-ADJ COLUMN          RTH88   
002000*  01/17/93  RTH   REQUEST 93-009 - SUBTOTAL NOW SHOWS AVERAGE    RTH93   
002100*                  CRIME RATE INSTEAD OF SUM, PER ANALYST REQUEST         
002200*  02/19/99  DLK   Y2K REVIEW - RUN-DATE FIELD IS ALREADY         DLK99   
002300*                  4-DIGIT-YEAR, NO CHANGE REQUIRED                       
002400*  08/11/03  DLK   REQUEST 03-156 - GRAND TOTAL REJECT COUNT NOW  DLK03   
002500*                  TALLIED FROM THE SHARED ERROR LISTING                  
002600*  01/09/07  MKO   REQUEST 07-014 - ADDED UPSI-0 DEBUG DUMP OF    MKO07   
002700*                  THE CONTROL-BREAK AVERAGE FOR THE OPERATOR LOG         
002800*  03/14/11  JBT   REQUEST 11-047 - MOVED WORK SWITCHES, RUN-DATE JBT11   
002900*                  PRINT AREA AND SUBTOTAL AVERAGE FIELDS OUT OF          
003000*                  WORKING-STORAGE GROUPS TO 77-LEVEL PER                 
003100*                  STANDARDS REVIEW                                       
003200*  09/22/13  JBT   REQUEST 13-092 - DROPPED THE UNUSED            JBT13   
003300*                  VALID-STATE-CHAR CLASS TEST FROM SPECIAL-NAMES         
003400*                  DURING THE SAME STANDARDS SWEEP - THIS PROGRAM         
003500*                  NEVER EDITS AN INPUT RECORD SO IT HAD NO USE           
003600***************************************************************           
003700                                                                          
003800 ENVIRONMENT DIVISION.                                                    
003900*    SAME TARGET MACHINE AS EVERY OTHER PGI-BATCH PROGRAM.                
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER. IBM-390.                                                
004200 OBJECT-COMPUTER. IBM-390.                                                
004300 SPECIAL-NAMES.                                                           
004400*    C01 IS THE PRINTER'S TOP-OF-FORM CHANNEL - USED BY THE WRITE         
004500*    ... AFTER ADVANCING VERBS FOR PAGE BREAKS BETWEEN THE HEADING        
004600*    AND THE FIRST DETAIL LINE OF EACH STATE GROUP.                       
004700     C01 IS TOP-OF-FORM                                                   
004800*    UPSI-0 GATES THE CONTROL-BREAK AVERAGE DUMP IN 500-CONTROL-          
004900*    BREAK (REQUEST 07-014).                                              
005000     UPSI-0 ON STATUS IS DEBUG-SWITCH-ON                                  
005100            OFF STATUS IS DEBUG-SWITCH-OFF.                               
005200                                                                          
005300*    CITYIN/CITYOUT/CITYRPT/ERRLIST ARE JCL DDNAMES OF THE CITYRPT        
005400*    STEP, THE LAST STEP IN THE NIGHTLY PGI-BATCH PROC.                   
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700*    CITY-MASTER-FILE IS CITYBLD'S OUTPUT, ALREADY IN STATE-CODE          
005800*    THEN CITY-NAME ORDER - THAT ORDER IS WHAT MAKES THE CONTROL          
005900*    BREAK BELOW WORK WITHOUT A SEPARATE SORT STEP.                       
006000     SELECT CITY-MASTER-FILE                                              
006100         ASSIGN TO CITYOUT                                                
006200         FILE STATUS IS IFCODE.                                           
006300                                                                          
006400     SELECT CITY-REPORT                                                   
006500         ASSIGN TO CITYRPT                                                
006600         FILE STATUS IS OFCODE.                                           
006700                                                                          
006800*    ERROR-LIST IS THE SHARED REJECT FILE WRITTEN BY                      
006900*    STATEBLD/CITYBLD -                                                   
007000*    OPENED INPUT HERE JUST TO TALLY THE CITY-SIDE REJECT COUNT           
007100*    FOR                                                                  
007200*    THE FINAL BLOCK (REQUEST 03-156).                                    
007300     SELECT ERROR-LIST                                                    
007400         ASSIGN TO ERRLIST                                                
007500         FILE STATUS IS EFCODE.                                           
007600                                                                          
007700 DATA DIVISION.                                                           
007800*** FILE SECTION - ONE INPUT MASTER, ONE PRINT FILE, ONE READ-ONLY        
007900*** PASS OVER THE SHARED ERROR LISTING.                                   
008000 FILE SECTION.                                                            
008100*    LAYOUT MUST MATCH CITYBLD'S COPY OF THE SAME MEMBER EXACTLY -        
008200*    SEE CITYBLD.CBL FOR THE FIELD-BY-FIELD GLOSSARY.  EVERY FIELD        
008300*    ON THIS RECORD ENDS UP ON THE DETAIL LINE OR THE                     
008400*    CONTROL-BREAK                                                        
008500*    SUBTOTAL EXCEPT CT-INV-SHARE ITSELF (ROLLS INTO THE                  
008600*    GRAND-TOTAL                                                          
008700*    AVERAGE ONLY, NOT PRINTED PER CITY).                                 
008800 FD  CITY-MASTER-FILE                                                     
008900     RECORDING MODE IS F                                                  
009000     LABEL RECORDS ARE STANDARD                                           
009100     RECORD CONTAINS 86 CHARACTERS                                        
009200     BLOCK CONTAINS 0 RECORDS                                             
009300     DATA RECORD IS CT-MASTER-RECORD.                                     
009400     COPY CITYMS.                                                         
009500                                                                          
009600*    STANDARD 132-COLUMN PRINT LINE - NO COPYBOOK, THIS IS THE            
009700*    ONLY                                                                 
009800*    PROGRAM THAT WRITES IT.                                              
009900 FD  CITY-REPORT                                                          
010000     RECORDING MODE IS F                                                  
010100     LABEL RECORDS ARE STANDARD                                           
010200     RECORD CONTAINS 132 CHARACTERS                                       
010300     BLOCK CONTAINS 0 RECORDS                                             
010400     DATA RECORD IS RPT-REC.                                              
010500 01  RPT-REC                     PIC X(132).                              
010600                                                                          
010700 FD  ERROR-LIST                                                           
010800     RECORDING MODE IS F                                                  
010900     LABEL RECORDS ARE STANDARD                                           
011000     RECORD CONTAINS 80 CHARACTERS                                        
011100     BLOCK CONTAINS 0 RECORDS                                             
011200     DATA RECORD IS ERR-REC.                                              
011300*    ONLY EL-UNIT IS OF INTEREST TO THIS PROGRAM - THE REST OF THE        
011400*    80-BYTE ENTRY (CODE, NAME, REASON) IS STATEBLD/CITYBLD'S             
011500*    DETAIL,                                                              
011600*    NOT THIS REPORT'S CONCERN, SO IT FALLS INTO THE FILLER.              
011700 01  ERR-REC.                                                             
011800     05  EL-UNIT                 PIC X(01).                               
011900     05  FILLER                  PIC X(79).                               
012000                                                                          
012100 WORKING-STORAGE SECTION.                                                 
012200                                                                          
012300*** STANDALONE SWITCHES AND WORK AREAS - SHOP STANDARD IS                 
012400*** 77-LEVEL FOR THESE, NOT BURIED IN A 01 GROUP.                         
012500 77  WS-EOF-CITY-MS-SW           PIC X(01)   VALUE 'N'.                   
012600     88  EOF-CITY-MS                 VALUE 'Y'.                           
012700*    SEPARATE EOF SWITCH FOR THE ERROR-LIST PASS DOWN IN                  
012800*    750-COUNT-CITY-REJECTS - THE TWO FILES ARE NEVER OPEN AT THE         
012900*    SAME TIME, BUT THE SHOP KEEPS THEM APART REGARDLESS.                 
013000 77  WS-EOF-ERROR-LIST-SW        PIC X(01)   VALUE 'N'.                   
013100     88  EOF-ERROR-LIST              VALUE 'Y'.                           
013200*    PRINTABLE MM/DD/YYYY BUILT ONCE IN HOUSEKEEPING AND CARRIED          
013300*    ONTO THE HEADING LINE FOR EVERY PAGE OF THE REPORT.                  
013400 77  WS-RUN-DATE-PRT              PIC X(10).                              
013500*    GRAND-TOTAL AVERAGES COMPUTED ONCE IN 800-WRITE-FINAL-LINES -        
013600*    MOVED TO 77-LEVEL UNDER THE SAME 11-047 STANDARDS SWEEP THAT         
013700*    TOUCHED THE SWITCHES ABOVE.                                          
013800 77  WS-AVG-TAX-PC                PIC 9(05)V9(02)    VALUE 0.             
013900 77  WS-AVG-INV-SHARE             PIC 9(01)V9(02)    VALUE 0.             
014000*    ONE 2-BYTE STATUS FIELD PER FILE, SHOP-STANDARD 88-LEVEL             
014100*    NAMED -OK ON EACH.                                                   
014200 01  FILE-STATUS-CODES.                                                   
014300     05  IFCODE                  PIC X(02).                               
014400         88  IFCODE-OK              VALUE SPACES.                         
014500     05  OFCODE                  PIC X(02).                               
014600         88  OFCODE-OK              VALUE SPACES.                         
014700     05  EFCODE                  PIC X(02).                               
014800         88  EFCODE-OK              VALUE SPACES.                         
014900     05  FILLER                  PIC X(02).                               
015000                                                                          
015100*    RUN DATE REDEFINED INTO YEAR/MONTH/DAY PIECES SO EACH CAN BE         
015200*    MOVED INTO ITS OWN SLICE OF WS-RUN-DATE-PRT IN HOUSEKEEPING.         
015300 01  WS-RUN-DATE-RAW              PIC 9(08).                              
015400 01  WS-RUN-DATE-YMD REDEFINES WS-RUN-DATE-RAW.                           
015500     05  WS-RUN-YEAR              PIC 9(04).                              
015600     05  WS-RUN-MONTH             PIC 9(02).                              
015700     05  WS-RUN-DAY               PIC 9(02).                              
015800                                                                          
015900*    WS-CONTROL-KEY HOLDS THE STATE CODE OF THE GROUP CURRENTLY           
016000*    BEING PRINTED - COMPARED AGAINST CT-STATE EACH RECORD TO             
016100*    DETECT THE BREAK.  WS-LINE-KTR DOUBLES AS "HAVE WE PRINTED           
016200*    THE HEADING YET" (ZERO MEANS NOT YET).                               
016300 01  WS-BREAK-CONTROLS.                                                   
016400     05  WS-CONTROL-KEY           PIC X(02).                              
016500     05  WS-LINE-KTR              PIC 9(04) COMP VALUE 0.                 
016600     05  FILLER                   PIC X(02).                              
016700                                                                          
016800*    RESET TO ZERO AT THE START OF EVERY STATE GROUP - FEEDS THE          
016900*    AVERAGE-CRIME-RATE SUBTOTAL COMPUTED IN 500-CONTROL-BREAK.           
017000 01  WS-STATE-SUBTOTALS.                                                  
017100     05  WS-STATE-CITY-COUNT      PIC S9(03) COMP    VALUE 0.             
017200     05  WS-STATE-CRIME-SUM       PIC S9(07) COMP    VALUE 0.             
017300     05  FILLER                   PIC X(02).                              
017400                                                                          
017500*    STATE SUBTOTAL AVERAGE CRIME RATE, PRINTED ON THE TRAILER            
017600*    LINE (REQUEST 93-009 CHANGED THIS FROM A SUM TO AN AVERAGE).         
017700 01  WS-AVG-CRIME                 PIC 9(04)V9(02)    VALUE 0.             
017800*** DEBUG DUMP OF THE CONTROL-BREAK AVERAGE - DISPLAYED WHEN              
017900*** UPSI-0 IS ON.  NOT REFERENCED IN NORMAL PROCESSING.                   
018000 01  WS-AVG-CRIME-DUMP REDEFINES WS-AVG-CRIME.                            
018100     05  WS-AVG-CRIME-DUMP-X      PIC X(06).                              
018200                                                                          
018300*    CITIES-PRINTED COUNTS DETAIL LINES ACTUALLY WRITTEN - REJECTS        
018400*    NEVER REACH THE CITY MASTER SO THEY ARE COUNTED SEPARATELY           
018500*    OFF                                                                  
018600*    THE ERROR LISTING IN 750-COUNT-CITY-REJECTS.                         
018700 01  COUNTERS-AND-ACCUMULATORS.                                           
018800     05  CITIES-PRINTED           PIC S9(04) COMP    VALUE 0.             
018900     05  CITIES-REJECTED          PIC S9(04) COMP    VALUE 0.             
019000     05  TOTAL-CITY-POPULATION    PIC S9(11) COMP    VALUE 0.             
019100     05  TOTAL-TAX-PC-SUM         PIC S9(09) COMP    VALUE 0.             
019200     05  TOTAL-INV-SHARE-SUM      PIC S9(03)V9(02) COMP    VALUE 0.       
019300     05  FILLER                   PIC X(04)   VALUE SPACES.               
019400                                                                          
019500*    TITLE LINE PLUS THE RUN DATE BUILT IN 000-HOUSEKEEPING - ONE         
019600*    COPY PRINTED AT THE TOP OF EACH STATE GROUP, NOT JUST ONCE           
019700*    PER REPORT, SINCE THIS REPORT HAS NO PAGE-BREAK LOGIC OF ITS         
019800*    OWN (SEE WS-LINE-KTR = 1 TEST IN 500-CONTROL-BREAK).                 
019900 01  HDG-LINE-1.                                                          
020000     05  FILLER                   PIC X(03)  VALUE SPACES.                
020100     05  FILLER                   PIC X(40)  VALUE                        
020200         'PUBLIC GOOD INDEX -- CITY SUMMARY'.                             
020300     05  FILLER                   PIC X(20)  VALUE 'RUN DATE '.           
020400     05  HL1-RUN-DATE             PIC X(10).                              
020500     05  FILLER                   PIC X(59)  VALUE SPACES.                
020600                                                                          
020700*    COLUMN CAPTION LINE - ORDER MATCHES DTL-LINE BELOW FIELD FOR         
020800*    FIELD.                                                               
020900 01  HDG-LINE-2.                                                          
021000     05  FILLER                   PIC X(01)  VALUE SPACES.                
021100     05  FILLER                   PIC X(04)  VALUE 'ST'.                  
021200     05  FILLER                   PIC X(24)  VALUE 'CITY'.                
021300     05  FILLER                   PIC X(13)  VALUE 'POPULATION'.          
021400     05  FILLER                   PIC X(09)  VALUE 'TAX-PC'.              
021500     05  FILLER                   PIC X(11)  VALUE 'TAX-ADJ'.             
021600     05  FILLER                   PIC X(09)  VALUE 'SPEND-PC'.            
021700     05  FILLER                   PIC X(09)  VALUE 'INVEST-PC'.           
021800     05  FILLER                   PIC X(09)  VALUE 'COST-PC'.             
021900     05  FILLER                   PIC X(06)  VALUE 'CRIME'.               
022000     05  FILLER                   PIC X(06)  VALUE 'BACH%'.               
022100     05  FILLER                   PIC X(31)  VALUE 'HEALTH'.              
022200                                                                          
022300*    DETAIL LINE - ONE PER CITY MASTER RECORD, PRINTED IN                 
022400*    400-MOVE-DATA/600-WRITE-DATA.  ZERO-SUPPRESSED NUMERIC EDIT          
022500*    PICTURES THROUGHOUT.                                                 
022600 01  DTL-LINE.                                                            
022700     05  DTL-STATE                PIC X(02).                              
022800     05  FILLER                   PIC X(03)  VALUE SPACES.                
022900     05  DTL-CITY                 PIC X(20).                              
023000     05  FILLER                   PIC X(02)  VALUE SPACES.                
023100     05  DTL-POPULATION           PIC ZZZ,ZZZ,ZZ9.                        
023200     05  FILLER                   PIC X(02)  VALUE SPACES.                
023300     05  DTL-TAX-PC               PIC ZZ,ZZ9.                             
023400     05  FILLER                   PIC X(02)  VALUE SPACES.                
023500*    TAX-ADJ IS DERIVED BY CITYBLD (RULE C5) - TWO DECIMALS.              
023600     05  DTL-TAX-ADJ              PIC ZZZ,ZZ9.99.                         
023700     05  FILLER                   PIC X(02)  VALUE SPACES.                
023800     05  DTL-SPEND-PC             PIC ZZZ,ZZ9.                            
023900     05  FILLER                   PIC X(02)  VALUE SPACES.                
024000     05  DTL-INVEST-PC            PIC ZZZ,ZZ9.                            
024100     05  FILLER                   PIC X(02)  VALUE SPACES.                
024200*    COST-PC IS DERIVED BY CITYBLD (RULE C4).                             
024300     05  DTL-COST-PC              PIC ZZZ,ZZ9.                            
024400     05  FILLER                   PIC X(02)  VALUE SPACES.                
024500     05  DTL-CRIME                PIC ZZZ9.                               
024600     05  FILLER                   PIC X(02)  VALUE SPACES.                
024700     05  DTL-BACH-PCT             PIC Z9.9.                               
024800     05  FILLER                   PIC X(02)  VALUE SPACES.                
024900     05  DTL-HEALTH               PIC ZZ9.                                
025000     05  FILLER                   PIC X(30)  VALUE SPACES.                
025100                                                                          
025200*    ONE SPACER LINE, REUSED BETWEEN HEADING, DETAIL AND SUBTOTAL         
025300*    BLOCKS - CHEAPER THAN A SEPARATE BEFORE-ADVANCING CLAUSE ON          
025400*    EVERY WRITE.                                                         
025500 01  WS-BLANK-LINE                PIC X(132)  VALUE SPACES.               
025600                                                                          
025700*    STATE SUBTOTAL TRAILER LINE - CITY COUNT AND AVERAGE CRIME           
025800*    RATE FOR THE STATE GROUP JUST FINISHED (REQUEST 93-009               
025900*    CHANGED THE SECOND FIGURE FROM A SUM TO AN AVERAGE).                 
026000 01  WS-TRLR-LINE.                                                        
026100     05  FILLER                   PIC X(03)  VALUE SPACES.                
026200     05  FILLER                   PIC X(20)  VALUE                        
026300         'STATE SUBTOTAL...... '.                                         
026400     05  TRLR-STATE               PIC X(02).                              
026500     05  FILLER                   PIC X(03)  VALUE SPACES.                
026600     05  FILLER                   PIC X(14)  VALUE                        
026700         'CITY COUNT.... '.                                               
026800     05  TRLR-CITY-COUNT          PIC ZZ9.                                
026900     05  FILLER                   PIC X(03)  VALUE SPACES.                
027000     05  FILLER                   PIC X(16)  VALUE                        
027100         'AVG CRIME RATE.. '.                                             
027200     05  TRLR-AVG-CRIME           PIC ZZZ9.99.                            
027300     05  FILLER                   PIC X(61)  VALUE SPACES.                
027400                                                                          
027500*    GRAND-TOTAL SUMMARY LINES BELOW THE LAST STATE GROUP, BUILT          
027600*    IN 800-WRITE-FINAL-LINES - EACH ITS OWN 01-LEVEL RATHER THAN         
027700*    REDEFINING RPT-REC DIRECTLY.                                         
027800 01  FINAL-LINE-1.                                                        
027900     05  FILLER                   PIC X(03)  VALUE SPACES.                
028000     05  FILLER                   PIC X(21)  VALUE                        
028100         'CITIES ACCEPTED..... '.                                         
028200     05  FL1-CITIES-PRINTED       PIC ZZ9.                                
028300     05  FILLER                   PIC X(10)  VALUE SPACES.                
028400     05  FILLER                   PIC X(21)  VALUE                        
028500         'CITIES REJECTED..... '.                                         
028600     05  FL1-CITIES-REJECTED      PIC ZZ9.                                
028700     05  FILLER                   PIC X(71)  VALUE SPACES.                
028800                                                                          
028900 01  FINAL-LINE-2.                                                        
029000     05  FILLER                   PIC X(03)  VALUE SPACES.                
029100     05  FILLER                   PIC X(21)  VALUE                        
029200         'TOTAL CITY POP...... '.                                         
029300     05  FL2-TOTAL-POPULATION     PIC ZZZ,ZZZ,ZZZ,ZZ9.                    
029400     05  FILLER                   PIC X(93)  VALUE SPACES.                
029500                                                                          
029600*    AVERAGE TAX PER CAPITA ACROSS EVERY CITY PRINTED - COMPUTED          
029700*    IN 800-WRITE-FINAL-LINES, NOT CARRIED AS A RUNNING FIELD.            
029800 01  FINAL-LINE-3.                                                        
029900     05  FILLER                   PIC X(03)  VALUE SPACES.                
030000     05  FILLER                   PIC X(21)  VALUE                        
030100         'AVG TAX PER CAPITA.. '.                                         
030200     05  FL3-AVG-TAX-PC           PIC ZZ,ZZ9.99.                          
030300     05  FILLER                   PIC X(99)  VALUE SPACES.                
030400                                                                          
030500*    AVERAGE INVESTMENT SHARE ACROSS EVERY CITY PRINTED.                  
030600 01  FINAL-LINE-4.                                                        
030700     05  FILLER                   PIC X(03)  VALUE SPACES.                
030800     05  FILLER                   PIC X(21)  VALUE                        
030900         'AVG INVESTMENT SHARE. '.                                        
031000     05  FL4-AVG-INV-SHARE        PIC 9.99.                               
031100     05  FILLER                   PIC X(104) VALUE SPACES.                
031200                                                                          
031300 PROCEDURE DIVISION.                                                      
031400*** MAINLINE - READ THE CITY MASTER, LET 300/500 DRIVE THE                
031500*** STATE-CODE CONTROL BREAK, THEN CLOSE OUT WITH THE REJECT              
031600*** COUNT AND GRAND-TOTAL BLOCK.                                          
031700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
031800     PERFORM 300-PROCESS-RECORDS THRU 300-EXIT                            
031900             UNTIL EOF-CITY-MS.                                           
032000*    ONE LAST CALL TO FLUSH THE FINAL STATE'S TRAILER LINE ONCE           
032100*    THE LOOP ABOVE HITS END OF FILE - 500-CONTROL-BREAK'S                
032200*    NOT-EOF GUARD MAKES SURE IT DOESN'T TRY TO START A NEW GROUP.        
032300     PERFORM 500-CONTROL-BREAK THRU 500-EXIT.                             
032400     PERFORM 750-COUNT-CITY-REJECTS THRU 750-EXIT.                        
032500     PERFORM 800-WRITE-FINAL-LINES THRU 800-EXIT.                         
032600     PERFORM 900-WRAP-UP THRU 900-EXIT.                                   
032700     MOVE +0 TO RETURN-CODE.                                              
032800     GOBACK.                                                              
032900                                                                          
033000*    OPENS BOTH FILES, ZEROES THE COUNTERS AND STATE SUBTOTALS,           
033100*    BUILDS TODAY'S DATE FOR THE HEADING, THEN PRIMES THE READ            
033200*    AND FORCES THE FIRST CONTROL BREAK TO FIRE (WS-LINE-KTR IS           
033300*    STILL ZERO SO NO TRAILER LINE PRINTS ON THIS FIRST CALL).            
033400 000-HOUSEKEEPING.                                                        
033500     DISPLAY 'CITYRPT - HOUSEKEEPING'.                                    
033600     OPEN INPUT CITY-MASTER-FILE.                                         
033700     OPEN OUTPUT CITY-REPORT.                                             
033800                                                                          
033900     INITIALIZE COUNTERS-AND-ACCUMULATORS,                                
034000                WS-STATE-SUBTOTALS.                                       
034100     MOVE SPACES TO WS-CONTROL-KEY.                                       
034200                                                                          
034300*    BUILD THE PRINTABLE MM/DD/YYYY ONE SLICE AT A TIME - SAME            
034400*    REFERENCE-MODIFICATION IDIOM STATEBLD/CITYBLD USE FOR THEIR          
034500*    ERROR-LIST DATE STAMP.                                               
034600     ACCEPT WS-RUN-DATE-RAW FROM DATE YYYYMMDD.                           
034700     MOVE WS-RUN-MONTH TO WS-RUN-DATE-PRT (1:2).                          
034800     MOVE '/'          TO WS-RUN-DATE-PRT (3:1).                          
034900     MOVE WS-RUN-DAY   TO WS-RUN-DATE-PRT (4:2).                          
035000     MOVE '/'          TO WS-RUN-DATE-PRT (6:1).                          
035100     MOVE WS-RUN-YEAR  TO WS-RUN-DATE-PRT (7:4).                          
035200     MOVE WS-RUN-DATE-PRT TO HL1-RUN-DATE.                                
035300                                                                          
035400     PERFORM 700-READ-CITY-MS THRU 700-EXIT.                              
035500     PERFORM 500-CONTROL-BREAK THRU 500-EXIT.                             
035600 000-EXIT.                                                                
035700     EXIT.                                                                
035800                                                                          
035900*** DRIVES THE MAIN LOOP - AS LONG AS THE CURRENT RECORD'S STATE          
036000*** MATCHES THE GROUP IN PROGRESS, PRINT IT AND READ THE NEXT ONE;        
036100*** THE MOMENT THE STATE CHANGES, HAND OFF TO 500-CONTROL-BREAK TO        
036200*** CLOSE OUT THE OLD GROUP AND OPEN THE NEW ONE.                         
036300 300-PROCESS-RECORDS.                                                     
036400     IF NOT EOF-CITY-MS                                                   
036500        IF WS-CONTROL-KEY = CT-STATE                                      
036600           PERFORM 400-MOVE-DATA THRU 400-EXIT                            
036700           PERFORM 600-WRITE-DATA THRU 600-EXIT                           
036800           PERFORM 700-READ-CITY-MS THRU 700-EXIT                         
036900        ELSE                                                              
037000           PERFORM 500-CONTROL-BREAK THRU 500-EXIT                        
037100        END-IF                                                            
037200     END-IF.                                                              
037300 300-EXIT.                                                                
037400     EXIT.                                                                
037500                                                                          
037600*** RULES C3-C5 ALREADY COMPUTED BY CITYBLD - THIS PARAGRAPH              
037700*** ONLY FORMATS THE DETAIL LINE AND ACCUMULATES THE TOTALS               
037800 400-MOVE-DATA.                                                           
037900     MOVE SPACES              TO DTL-LINE.                                
038000     MOVE CT-STATE             TO DTL-STATE.                              
038100     MOVE CT-NAME              TO DTL-CITY.                               
038200     MOVE CT-POPULATION        TO DTL-POPULATION.                         
038300     MOVE CT-TAX-PC            TO DTL-TAX-PC.                             
038400     MOVE CT-TAX-ADJ           TO DTL-TAX-ADJ.                            
038500     MOVE CT-SPEND-PC          TO DTL-SPEND-PC.                           
038600     MOVE CT-INVEST-PC         TO DTL-INVEST-PC.                          
038700     MOVE CT-COST-PC           TO DTL-COST-PC.                            
038800     MOVE CT-CRIME-RATE        TO DTL-CRIME.                              
038900     MOVE CT-BACH-PCT          TO DTL-BACH-PCT.                           
039000     MOVE CT-HEALTH-IDX        TO DTL-HEALTH.                             
039100                                                                          
039200*    RUNNING COUNT PLUS THE FOUR ACCUMULATORS THAT FEED BOTH THE          
039300*    STATE SUBTOTAL (WS-STATE-CITY-COUNT/WS-STATE-CRIME-SUM,              
039400*    RESET EACH GROUP BY 500-CONTROL-BREAK) AND THE REPORT GRAND          
039500*    TOTALS (THE REST, NEVER RESET).                                      
039600     ADD +1 TO CITIES-PRINTED.                                            
039700     ADD +1 TO WS-STATE-CITY-COUNT.                                       
039800     ADD CT-POPULATION  TO TOTAL-CITY-POPULATION.                         
039900     ADD CT-TAX-PC      TO TOTAL-TAX-PC-SUM.                              
040000     ADD CT-INV-SHARE   TO TOTAL-INV-SHARE-SUM.                           
040100     ADD CT-CRIME-RATE  TO WS-STATE-CRIME-SUM.                            
040200 400-EXIT.                                                                
040300     EXIT.                                                                
040400                                                                          
040500*** FIRES ONCE PER STATE-CODE CHANGE (AND ONCE MORE AT END OF             
040600*** FILE FROM THE MAINLINE) - CLOSES OUT THE GROUP JUST FINISHED          
040700*** WITH A SUBTOTAL TRAILER LINE, THEN OPENS THE NEXT GROUP AND           
040800*** MOVES ITS FIRST CITY.                                                 
040900 500-CONTROL-BREAK.                                                       
041000*    WS-LINE-KTR > 0 MEANS THIS ISN'T THE VERY FIRST CALL FROM            
041100*    HOUSEKEEPING - THERE IS A PRIOR GROUP TO CLOSE OUT.                  
041200     IF WS-LINE-KTR > 0                                                   
041300        COMPUTE WS-AVG-CRIME ROUNDED =                                    
041400            WS-STATE-CRIME-SUM / WS-STATE-CITY-COUNT                      
041500        END-COMPUTE                                                       
041600        MOVE WS-CONTROL-KEY      TO TRLR-STATE                            
041700        MOVE WS-STATE-CITY-COUNT TO TRLR-CITY-COUNT                       
041800        MOVE WS-AVG-CRIME        TO TRLR-AVG-CRIME                        
041900*    UPSI-0 ON MEANS DEBUG MODE (REQUEST 07-014) - DUMPS THE              
042000*    JUST-COMPUTED SUBTOTAL AVERAGE AS A 6-BYTE STRING SO                 
042100*    OPERATIONS CAN WATCH IT DURING A RERUN WITHOUT A DEBUGGER.           
042200        IF DEBUG-SWITCH-ON                                                
042300           DISPLAY 'CITYRPT DUMP: ' WS-AVG-CRIME-DUMP-X                   
042400        END-IF                                                            
042500        MOVE WS-TRLR-LINE TO RPT-REC                                      
042600        WRITE RPT-REC                                                     
042700        MOVE WS-BLANK-LINE TO RPT-REC                                     
042800        WRITE RPT-REC                                                     
042900     END-IF.                                                              
043000                                                                          
043100*    DON'T START A NEW GROUP PAST END OF FILE - THIS IS WHAT LETS         
043200*    THE MAINLINE'S EXTRA CALL AFTER THE READ LOOP SIMPLY FLUSH           
043300*    THE LAST TRAILER LINE AND FALL THROUGH.                              
043400     IF NOT EOF-CITY-MS                                                   
043500        ADD +1 TO WS-LINE-KTR                                             
043600        INITIALIZE WS-STATE-SUBTOTALS                                     
043700        MOVE CT-STATE TO WS-CONTROL-KEY                                   
043800*    HEADING BLOCK REPEATS AT THE TOP OF EVERY STATE GROUP, NOT           
043900*    JUST ONCE PER REPORT - WS-LINE-KTR = 1 ONLY CATCHES THE VERY         
044000*    FIRST GROUP; SEE THE SHOP NOTE UP AT HDG-LINE-1.                     
044100        IF WS-LINE-KTR = 1                                                
044200           MOVE HDG-LINE-1 TO RPT-REC                                     
044300           WRITE RPT-REC                                                  
044400           MOVE WS-BLANK-LINE TO RPT-REC                                  
044500           WRITE RPT-REC                                                  
044600           MOVE HDG-LINE-2 TO RPT-REC                                     
044700           WRITE RPT-REC                                                  
044800        END-IF                                                            
044900        PERFORM 400-MOVE-DATA THRU 400-EXIT                               
045000        PERFORM 600-WRITE-DATA THRU 600-EXIT                              
045100        PERFORM 700-READ-CITY-MS THRU 700-EXIT                            
045200     END-IF.                                                              
045300 500-EXIT.                                                                
045400     EXIT.                                                                
045500                                                                          
045600 600-WRITE-DATA.                                                          
045700     MOVE DTL-LINE TO RPT-REC.                                            
045800     WRITE RPT-REC.                                                       
045900 600-EXIT.                                                                
046000     EXIT.                                                                
046100                                                                          
046200*    CITY MASTER IS READ SEQUENTIALLY, ONE RECORD PER CALL - NO           
046300*    SORT NEEDED SINCE CITYBLD ALREADY WROTE IT IN STATE-THEN-            
046400*    CITY ORDER.                                                          
046500 700-READ-CITY-MS.                                                        
046600     READ CITY-MASTER-FILE                                                
046700         AT END                                                           
046800         MOVE 'Y' TO WS-EOF-CITY-MS-SW                                    
046900     END-READ.                                                            
047000 700-EXIT.                                                                
047100     EXIT.                                                                
047200                                                                          
047300*** REJECTS ARE NOT ON THE CITY MASTER - COUNT THEM OFF THE               
047400*** SHARED ERROR LISTING, FILTERING ON EL-UNIT (REQ 03-156).              
047500 750-COUNT-CITY-REJECTS.                                                  
047600     OPEN INPUT ERROR-LIST.                                               
047700     PERFORM 760-READ-ERROR-LIST THRU 760-EXIT.                           
047800     PERFORM 765-TALLY-ONE-REJECT THRU 765-EXIT                           
047900             UNTIL EOF-ERROR-LIST.                                        
048000     CLOSE ERROR-LIST.                                                    
048100 750-EXIT.                                                                
048200     EXIT.                                                                
048300                                                                          
048400*    ONE PASS OF THE ERROR LISTING - ONLY EL-UNIT = 'C' ENTRIES           
048500*    BELONG TO THIS REPORT, THE STATE-SIDE REJECTS ('S') ARE              
048600*    STATERPT'S TO COUNT.                                                 
048700 765-TALLY-ONE-REJECT.                                                    
048800     IF EL-UNIT = 'C'                                                     
048900        ADD +1 TO CITIES-REJECTED                                         
049000     END-IF.                                                              
049100     PERFORM 760-READ-ERROR-LIST THRU 760-EXIT.                           
049200 765-EXIT.                                                                
049300     EXIT.                                                                
049400                                                                          
049500 760-READ-ERROR-LIST.                                                     
049600     READ ERROR-LIST                                                      
049700         AT END                                                           
049800         MOVE 'Y' TO WS-EOF-ERROR-LIST-SW                                 
049900     END-READ.                                                            
050000 760-EXIT.                                                                
050100     EXIT.                                                                
050200                                                                          
050300*** GRAND-TOTAL SUMMARY BLOCK BELOW THE LAST STATE'S TRAILER LINE         
050400*** -                                                                     
050500*** ACCEPTED/REJECTED COUNTS, TOTAL POPULATION, AND THE TWO               
050600*** REPORT-WIDE AVERAGES.                                                 
050700 800-WRITE-FINAL-LINES.                                                   
050800*    FINAL-LINE-1 - CITY COUNT ACCEPTED VS REJECTED, FOR                  
050900*    RECONCILING BACK AGAINST THE CITYBLD RUN THAT FED THIS               
051000*    MASTER FILE.                                                         
051100     MOVE CITIES-PRINTED  TO FL1-CITIES-PRINTED.                          
051200     MOVE CITIES-REJECTED TO FL1-CITIES-REJECTED.                         
051300     MOVE FINAL-LINE-1 TO RPT-REC.                                        
051400     WRITE RPT-REC.                                                       
051500                                                                          
051600*    FINAL-LINE-2 - GRAND TOTAL POPULATION ACROSS EVERY CITY              
051700*    ACTUALLY PRINTED.                                                    
051800     MOVE TOTAL-CITY-POPULATION TO FL2-TOTAL-POPULATION.                  
051900     MOVE FINAL-LINE-2 TO RPT-REC.                                        
052000     WRITE RPT-REC.                                                       
052100                                                                          
052200*    FINAL-LINE-3 - AVERAGE TAX PER CAPITA, COMPUTED HERE RATHER          
052300*    THAN CARRIED AS A RUNNING FIELD SINCE IT ONLY MATTERS ONCE,          
052400*    AT THE END OF THE RUN.                                               
052500     COMPUTE WS-AVG-TAX-PC ROUNDED =                                      
052600         TOTAL-TAX-PC-SUM / CITIES-PRINTED                                
052700     END-COMPUTE.                                                         
052800     MOVE WS-AVG-TAX-PC TO FL3-AVG-TAX-PC.                                
052900     MOVE FINAL-LINE-3 TO RPT-REC.                                        
053000     WRITE RPT-REC.                                                       
053100                                                                          
053200*    FINAL-LINE-4 - AVERAGE INVESTMENT SHARE, SAME TREATMENT AS           
053300*    THE TAX AVERAGE ABOVE.                                               
053400     COMPUTE WS-AVG-INV-SHARE ROUNDED =                                   
053500         TOTAL-INV-SHARE-SUM / CITIES-PRINTED                             
053600     END-COMPUTE.                                                         
053700     MOVE WS-AVG-INV-SHARE TO FL4-AVG-INV-SHARE.                          
053800     MOVE FINAL-LINE-4 TO RPT-REC.                                        
053900     WRITE RPT-REC.                                                       
054000 800-EXIT.                                                                
054100     EXIT.                                                                
054200                                                                          
054300*** CLOSE BOTH FILES AND DISPLAY THE RUN COUNTS TO THE JOB LOG SO         
054400*** OPERATIONS HAS SOMETHING TO EYEBALL AGAINST THE PRINTED               
054500*** SUMMARY BLOCK.                                                        
054600 900-WRAP-UP.                                                             
054700*    SAME TWO COUNTS THAT WENT ONTO FINAL-LINE-1, ECHOED TO THE           
054800*    JOB LOG SO OPERATIONS DOESN'T HAVE TO PULL THE PRINTED               
054900*    REPORT JUST TO SEE THE RUN'S ACCEPT/REJECT SPLIT.                    
055000     DISPLAY 'CITYRPT - CITIES PRINTED.....  ' CITIES-PRINTED.            
055100     DISPLAY 'CITYRPT - CITIES REJECTED....  ' CITIES-REJECTED.           
055200     CLOSE CITY-MASTER-FILE, CITY-REPORT.                                 
055300     DISPLAY 'CITYRPT - NORMAL END OF JOB'.                               
055400 900-EXIT.                                                                
055500     EXIT.                                                                
