000100*****************************************************************
000200*  CITYMS  --  CITY MASTER / OUTPUT RECORD
000300*  BUREAU OF STATE STATISTICS - DATA PROCESSING DIVISION
000400*
000500*  ONE RECORD PER ACCEPTED CITY, IN CT-STATE / CT-NAME ORDER
000600*  AS WRITTEN BY CITYBLD.  CARRIES THE INPUT FIELDS PLUS THE
000700*  PARENT STATE'S JOINED RPP/COL-WEIGHT AND THE THREE PER-
000800*  RECORD DERIVED SPENDING/TAX FIELDS.
000900*
001000*  06/18/87  RTH   ORIGINAL LAYOUT                                RTH87   
001100*  09/02/91  RTH   ADDED CT-HEALTH-IDX TO MATCH CITYREC           RTH91   
001200*  04/03/96  WCP   ADDED CT-MASTER-DUMP REDEFINES FOR THE         WCP96   
001300*                  UPSI-0 DEBUG DISPLAY IN CITYBLD/CITYRPT
001400*****************************************************************
001500 01  CT-MASTER-RECORD.
001600     05  CT-NAME                 PIC X(20).
001700     05  CT-STATE                PIC X(02).
001800     05  CT-POPULATION           PIC 9(08).
001900     05  CT-TAX-PC               PIC 9(05).
002000     05  CT-SPEND-PC             PIC 9(06).
002100     05  CT-INV-SHARE            PIC V9(02).
002200     05  CT-CRIME-RATE           PIC 9(04).
002300     05  CT-BACH-PCT             PIC 9(02)V9(01).
002400     05  CT-HSGRAD-PCT           PIC 9(02)V9(01).
002500     05  CT-HEALTH-IDX           PIC 9(03).
002600     05  CT-RPP                  PIC 9(03)V9(01).
002700     05  CT-COL-WEIGHT           PIC 9(01)V9(04).
002800     05  CT-INVEST-PC            PIC 9(06).
002900     05  CT-COST-PC              PIC 9(06).
003000     05  CT-TAX-ADJ              PIC 9(06)V9(02).
003100     05  FILLER                  PIC X(01)   VALUE SPACE.
003200
003300*** DEBUG DUMP VIEW - DISPLAYED WHEN UPSI-0 IS ON (SEE
003400*** SPECIAL-NAMES).  NOT REFERENCED IN NORMAL PROCESSING.
003500 01  CT-MASTER-DUMP REDEFINES CT-MASTER-RECORD.
003600     05  CT-MASTER-DUMP-X        PIC X(86).
