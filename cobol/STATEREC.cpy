000100*****************************************************************
000200*  STATEREC  --  STATE INPUT RECORD (51 JURISDICTIONS)
000300*  BUREAU OF STATE STATISTICS - DATA PROCESSING DIVISION
000400*
000500*  ONE RECORD PER STATE (50 STATES + DISTRICT OF COLUMBIA),
000600*  SORTED ASCENDING BY ST-CODE.  RAW POPULATION AND RPP ARE
000700*  CARRIED IN AN ALPHANUMERIC SHADOW FIELD SO A NON-NUMERIC
000800*  INPUT VALUE CAN BE CLASS-TESTED BEFORE IT IS USED IN
000900*  ARITHMETIC (SEE RULES V2/V3).
001000*
001100*  05/14/87  RTH   ORIGINAL LAYOUT                                RTH87   
001200*  09/02/91  RTH   ADDED ST-INF-MORT PER BUREAU REQUEST 91-118    RTH91   
001300*  02/19/99  DLK   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS PRESENT,   DLK99   
001400*                  NO CHANGE REQUIRED
001500*****************************************************************
001600 01  ST-INPUT-RECORD.
001700     05  ST-CODE                 PIC X(02).
001800         88  ST-CODE-VALID          VALUE
001900             'AL' 'AK' 'AZ' 'AR' 'CA' 'CO' 'CT' 'DE' 'FL' 'GA'
002000             'HI' 'ID' 'IL' 'IN' 'IA' 'KS' 'KY' 'LA' 'ME' 'MD'
002100             'MA' 'MI' 'MN' 'MS' 'MO' 'MT' 'NE' 'NV' 'NH' 'NJ'
002200             'NM' 'NY' 'NC' 'ND' 'OH' 'OK' 'OR' 'PA' 'RI' 'SC'
002300             'SD' 'TN' 'TX' 'UT' 'VT' 'VA' 'WA' 'WV' 'WI' 'WY'
002400             'DC'.
002500     05  ST-NAME                 PIC X(20).
002600     05  ST-POPULATION-X         PIC X(09).
002700     05  ST-RPP-X                PIC X(04).
002800     05  ST-OASDI                PIC 9(06).
002900     05  ST-NAEP-MATH            PIC 9(03).
003000     05  ST-NAEP-READ            PIC 9(03).
003100     05  ST-CRIME-RATE           PIC 9(04)V9(01).
003200     05  ST-INF-MORT             PIC 9(02)V9(01).
003300     05  FILLER                  PIC X(01)   VALUE SPACE.
003400
003500*** NUMERIC SHADOW OF THE POPULATION/RPP FIELDS - USED ONLY
003600*** AFTER THE ALPHANUMERIC VIEW ABOVE HAS PASSED THE NUMERIC
003700*** CLASS TEST IN 400-EDIT-STATE-REC.
003800 01  ST-INPUT-RECORD-NUM REDEFINES ST-INPUT-RECORD.
003900     05  FILLER                  PIC X(22).
004000     05  ST-POPULATION           PIC 9(09).
004100     05  ST-RPP                  PIC 9(03)V9(01).
004200     05  FILLER                  PIC X(21).
