000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  STATEBLD.                                                   
000300 AUTHOR. R T HALVERSEN.                                                   
000400 INSTALLATION. BUREAU OF STATE STATISTICS - DPD.                          
000500 DATE-WRITTEN. 05/28/87.                                                  
000600 DATE-COMPILED. 05/28/87.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800***************************************************************           
000900*  PUBLIC GOOD INDEX BATCH - STATE-DATA UNIT                              
001000*                                                                         
001100*  EDITS THE 51-JURISDICTION STATE INPUT FILE, COMPUTES THE               
001200*  COST-OF-LIVING WEIGHT AND OASDI-PER-CAPITA FOR EACH STATE              
001300*  AND WRITES THE STATE MASTER FILE CONSUMED BY CITYBLD AND               
001400*  STATERPT.  REJECTED RECORDS GO TO THE COMMON ERROR LISTING.            
001500*                                                                         
001600*  MODIFICATION LOG:                                                      
001700*  05/28/87  RTH   ORIGINAL PROGRAM                               RTH87   
001800*  11/14/88  RTH   REQUEST 88-204 - ADD BAD-RPP EDIT, RPP IS      RTH88   
001900*                  NOW A DIVISOR FOR THE COL-WEIGHT CALC                  
002000*  09/02/91  RTH   REQUEST 91-118 - CARRY INFANT MORTALITY        RTH91   
002100*                  RATE THROUGH TO THE MASTER RECORD                      
002200*  06/30/94  WCP   REQUEST 94-061 - MIN-RPP NOW ACCUMULATED ON    WCP94   
002300*                  THE LOAD PASS INSTEAD OF A SEPARATE SORT               
002400*  04/03/96  WCP   REQUEST 96-030 - ADDED UPSI-0 DEBUG DUMP OF    WCP96   
002500*                  THE MASTER RECORD FOR THE OASDI-PC RECONCILE           
002600*  02/19/99  DLK   Y2K REVIEW - RUN-DATE FIELD IS ALREADY         DLK99   
002700*                  4-DIGIT-YEAR, NO CHANGE REQUIRED                       
002800*  08/11/03  DLK   REQUEST 03-155 - CORRECTED OASDI GRAND TOTAL   DLK03   
002900*                  PICTURE, WAS TRUNCATING AT 8 STATES OVER               
003000*                  99,999 MILLION COMBINED                                
003100*  01/09/07  MKO   REQUEST 07-014 - DISPLAY CONTROL TOTALS AT     MKO07   
003200*                  END OF RUN FOR THE OPERATOR LOG                        
003300*  03/14/11  JBT   REQUEST 11-047 - MOVED WORK SWITCHES AND       JBT11   
003400*                  COUNTERS OUT OF WORKING-STORAGE GROUPS TO              
003500*                  77-LEVEL PER STANDARDS REVIEW, EDIT PARAGRAPH          
003600*                  NOW EXITS EARLY ON FIRST REJECT LIKE HOSPEDIT          
003700*  09/22/13  JBT   REQUEST 13-092 - DROPPED THE UNUSED            JBT13   
003800*                  VALID-STATE-CHAR CLASS TEST FROM SPECIAL-NAMES         
003900*                  DURING THE SAME STANDARDS SWEEP - RULE V1'S            
004000*                  88-LEVEL LOOKUP ALREADY COVERS THE CODE EDIT           
004100***************************************************************           
004200                                                                          
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500*    SAME TARGET MACHINE AS EVERY OTHER PGI-BATCH PROGRAM - NO            
004600*    OBJECT-COMPUTER MEMORY OR SEGMENT CLAUSES NEEDED AT THIS             
004700*    SIZE.                                                                
004800 SOURCE-COMPUTER. IBM-390.                                                
004900 OBJECT-COMPUTER. IBM-390.                                                
005000 SPECIAL-NAMES.                                                           
005100*    C01 IS THE CARRIAGE-CONTROL CHANNEL FOR TOP-OF-FORM ON THE           
005200*    PRINTER - NOT USED IN THIS PROGRAM, CARRIED FOR CONSISTENCY          
005300*    WITH THE REPORT PROGRAMS THAT SHARE THIS SPECIAL-NAMES SHAPE.        
005400     C01 IS TOP-OF-FORM                                                   
005500*    UPSI-0 IS THE OPERATOR CONSOLE SWITCH THAT TURNS ON THE              
005600*    MASTER                                                               
005700*    RECORD DUMP DOWN IN 500-COMPUTE-AND-WRITE (REQUEST 96-030).          
005800     UPSI-0 ON STATUS IS DEBUG-SWITCH-ON                                  
005900            OFF STATUS IS DEBUG-SWITCH-OFF.                               
006000                                                                          
006100*    STATEIN/STATEOUT/ERRLIST ARE JCL DDNAMES SUPPLIED BY THE             
006200*    STATEBLD STEP OF THE NIGHTLY PGI-BATCH PROC - SEE THE RUN            
006300*    BOOK FOR THE DSN CONVENTION.                                         
006400 INPUT-OUTPUT SECTION.                                                    
006500 FILE-CONTROL.                                                            
006600     SELECT STATE-INPUT                                                   
006700         ASSIGN TO STATEIN                                                
006800         FILE STATUS IS IFCODE.                                           
006900                                                                          
007000     SELECT STATE-MASTER-FILE                                             
007100         ASSIGN TO STATEOUT                                               
007200         FILE STATUS IS OFCODE.                                           
007300                                                                          
007400     SELECT ERROR-LIST                                                    
007500         ASSIGN TO ERRLIST                                                
007600         FILE STATUS IS EFCODE.                                           
007700                                                                          
007800 DATA DIVISION.                                                           
007900 FILE SECTION.                                                            
008000*    THE STATE INPUT IS ONE FIXED 56-BYTE RECORD PER                      
008100*    JURISDICTION, PRE-SORTED ASCENDING BY ST-CODE BY THE                 
008200*    UPSTREAM EXTRACT JOB - STATEBLD DOES NOT RE-SORT IT.                 
008300 FD  STATE-INPUT                                                          
008400     RECORDING MODE IS F                                                  
008500     LABEL RECORDS ARE STANDARD                                           
008600     RECORD CONTAINS 56 CHARACTERS                                        
008700     BLOCK CONTAINS 0 RECORDS                                             
008800     DATA RECORD IS ST-INPUT-RECORD.                                      
008900     COPY STATEREC.                                                       
009000*    STATEREC.CPY GLOSSARY - FOR THE MAINTAINER WHO HASN'T OPENED         
009100*    THE COPYBOOK YET:                                                    
009200*      ST-CODE      2-CHAR POSTAL ABBREVIATION, ONE OF THE 51             
009300*                   88-LEVELS (50 STATES PLUS DISTRICT OF                 
009400*                   COLUMBIA).                                            
009500*      ST-NAME      FULL JURISDICTION NAME, LEFT-JUSTIFIED, SPACE         
009600*                   PADDED.                                               
009700*      ST-POPULATION  RESIDENT HEADCOUNT, ZONED DISPLAY ON THE            
009800*      FEED.                                                              
009900*      ST-RPP       REGIONAL PRICE PARITY, NATIONAL AVG = 100.0 -         
010000*      RULE C1'S DIVISOR SOURCE.                                          
010100*      ST-OASDI     OLD AGE, SURVIVORS AND DISABILITY INSURANCE           
010200*                   OUTLAY IN MILLIONS OF DOLLARS.                        
010300*      ST-NAEP-MATH/-READ  NATIONAL ASSESSMENT SCORES, 0-500              
010400*      SCALE.                                                             
010500*      ST-CRIME-RATE  4-1 DECIMAL, PER 100,000 RESIDENTS.                 
010600*      ST-INF-MORT  INFANT DEATHS PER 1,000 LIVE BIRTHS, 2-1              
010700*      DECIMAL.                                                           
010800                                                                          
010900*    THE STATE MASTER IS THIS PROGRAM'S OUTPUT AND CITYBLD'S              
011000*    AND STATERPT'S INPUT - LAYOUT LOCKED DOWN IN STATEMS.CPY             
011100*    SO ALL THREE PROGRAMS AGREE ON IT WITHOUT A SHARED CALL.             
011200 FD  STATE-MASTER-FILE                                                    
011300     RECORDING MODE IS F                                                  
011400     LABEL RECORDS ARE STANDARD                                           
011500     RECORD CONTAINS 68 CHARACTERS                                        
011600     BLOCK CONTAINS 0 RECORDS                                             
011700     DATA RECORD IS ST-MASTER-RECORD.                                     
011800     COPY STATEMS.                                                        
011900*    STATEMS.CPY CARRIES EVERY STATEREC FIELD FORWARD UNCHANGED           
012000*    PLUS                                                                 
012100*    THE TWO DERIVED PGI COMPONENTS COMPUTED BY                           
012200*    500-COMPUTE-AND-WRITE:                                               
012300*      ST-COL-WEIGHT  RULE C1 - COST-OF-LIVING WEIGHT, 3-2                
012400*      DECIMAL.                                                           
012500*      ST-OASDI-PC    RULE C2 - OASDI DOLLARS PER MILLION                 
012600*      RESIDENTS.                                                         
012700                                                                          
012800*    ERROR-LIST IS SHARED WITH CITYBLD - BOTH PROGRAMS OPEN               
012900*    OUTPUT ON THEIR OWN RUN, STATEBLD RUNNING FIRST IN THE               
013000*    JCL STEP ORDER, AND STATERPT/CITYRPT LATER OPEN IT INPUT             
013100*    TO COUNT REJECTS FOR THE FINAL REPORT LINE (REQ 03-156).             
013200 FD  ERROR-LIST                                                           
013300     RECORDING MODE IS F                                                  
013400     LABEL RECORDS ARE STANDARD                                           
013500     RECORD CONTAINS 80 CHARACTERS                                        
013600     BLOCK CONTAINS 0 RECORDS                                             
013700     DATA RECORD IS ERR-REC.                                              
013800 01  ERR-REC                     PIC X(80).                               
013900                                                                          
014000 WORKING-STORAGE SECTION.                                                 
014100                                                                          
014200*** STANDALONE SWITCHES, KEYS AND COUNTERS - SHOP STANDARD IS             
014300*** 77-LEVEL FOR THESE, NOT BURIED IN A 01 GROUP.                         
014400*    SET ON AT END-OF-FILE ON THE STATE INPUT - DRIVES THE                
014500*    PASS-1 PERFORM UNTIL IN THE MAINLINE.                                
014600 77  WS-EOF-STATE-IN-SW          PIC X(01)   VALUE 'N'.                   
014700     88  EOF-STATE-IN               VALUE 'Y'.                            
014800*    RESET TO 'Y' AT THE TOP OF EVERY EDIT AND FLIPPED TO 'N'             
014900*    BY THE FIRST RULE (V1-V3) THAT FAILS.                                
015000 77  WS-STATE-VALID-SW           PIC X(01)   VALUE 'Y'.                   
015100     88  WS-STATE-VALID             VALUE 'Y'.                            
015200     88  WS-STATE-INVALID           VALUE 'N'.                            
015300*    LOWEST RPP AMONG ACCEPTED STATES SO FAR - THE DIVISOR FOR            
015400*    RULE C1'S COL-WEIGHT.  STARTS ARTIFICIALLY HIGH SO THE               
015500*    FIRST ACCEPTED STATE ALWAYS BECOMES THE INITIAL FLOOR.               
015600 77  WS-MIN-RPP                   PIC 9(03)V9(01) VALUE 999.9.            
015700*    NUMBER OF ACCEPTED STATES LOADED INTO STATE-WORK-TABLE -             
015800*    ALSO THE UPPER BOUND ON THE PASS-2 VARYING PERFORM.                  
015900 77  WS-ENTRY-COUNT                PIC 9(02) COMP VALUE 0.                
016000*    ONE 2-BYTE STATUS FIELD PER FILE, SHOP-STANDARD 88-LEVEL             
016100*    NAMED -OK ON EACH.  NOTHING IN THIS PROGRAM CHECKS THEM              
016200*    TODAY BEYOND THE IMPLICIT AT-END/INVALID-KEY PHRASES, BUT            
016300*    THEY STAY DECLARED SO A FUTURE ABEND HANDLER CAN USE THEM.           
016400 01  FILE-STATUS-CODES.                                                   
016500     05  IFCODE                  PIC X(02).                               
016600         88  IFCODE-OK              VALUE SPACES.                         
016700     05  OFCODE                  PIC X(02).                               
016800         88  OFCODE-OK              VALUE SPACES.                         
016900     05  EFCODE                  PIC X(02).                               
017000         88  EFCODE-OK              VALUE SPACES.                         
017100     05  FILLER                  PIC X(02).                               
017200                                                                          
017300*    RUN DATE REDEFINED INTO YEAR/MONTH/DAY PIECES - Y2K REVIEW           
017400*    OF 02/19/99 CONFIRMED THIS IS ALREADY 4-DIGIT-YEAR AND               
017500*    NEEDS NO CENTURY WINDOWING LOGIC.                                    
017600 01  WS-RUN-DATE-RAW              PIC 9(08).                              
017700 01  WS-RUN-DATE-YMD REDEFINES WS-RUN-DATE-RAW.                           
017800     05  WS-RUN-YEAR              PIC 9(04).                              
017900     05  WS-RUN-MONTH             PIC 9(02).                              
018000     05  WS-RUN-DAY               PIC 9(02).                              
018100                                                                          
018200*    END-OF-RUN CONTROL TOTALS - DISPLAYED BY 800-WRAP-UP FOR             
018300*    THE OPERATOR LOG (REQUEST 07-014).  TOTAL-POPULATION AND             
018400*    TOTAL-OASDI WERE WIDENED BY REQUEST 03-155 AFTER THE                 
018500*    ORIGINAL PICTURE TRUNCATED PAST 8 LARGE STATES COMBINED.             
018600 01  COUNTERS-AND-ACCUMULATORS.                                           
018700     05  STATES-READ              PIC S9(04) COMP VALUE 0.                
018800     05  STATES-ACCEPTED          PIC S9(04) COMP VALUE 0.                
018900     05  STATES-REJECTED          PIC S9(04) COMP VALUE 0.                
019000     05  TOTAL-POPULATION         PIC S9(11) COMP   VALUE 0.              
019100     05  TOTAL-OASDI              PIC S9(08) COMP   VALUE 0.              
019200     05  FILLER                   PIC X(04)   VALUE SPACES.               
019300                                                                          
019400*** IN-MEMORY TABLE - ONE ENTRY PER ACCEPTED STATE, LOADED IN             
019500*** THE ORDER READ (ST-CODE ASCENDING, PER FILE SORT ORDER)               
019600 01  STATE-WORK-TABLE.                                                    
019700     05  STATE-WORK-ENTRY OCCURS 51 TIMES                                 
019800             INDEXED BY ST-WK-IDX.                                        
019900*            50 STATES PLUS DC - SEE 88-LEVELS ON ST-CODE                 
020000*            IN STATEREC.CPY FOR THE FULL VALID LIST.                     
020100         10  SW-CODE              PIC X(02).                              
020200         10  SW-NAME              PIC X(20).                              
020300         10  SW-POPULATION        PIC 9(09).                              
020400*            REGIONAL PRICE PARITY, NATIONAL AVG = 100.0 - LOWER          
020500*            COST OF LIVING IS BETTER, SO RULE C1 DIVIDES THE             
020600*            FLOOR (WS-MIN-RPP) BY THIS VALUE RATHER THAN THE             
020700*            OTHER WAY AROUND.                                            
020800         10  SW-RPP               PIC 9(03)V9(01).                        
020900*            OASDI BENEFIT DOLLARS, WHOLE-DOLLAR PRECISION AS             
021000*            RECEIVED ON THE FEED - NOT CENTS.                            
021100         10  SW-OASDI             PIC 9(06).                              
021200         10  SW-NAEP-MATH         PIC 9(03).                              
021300         10  SW-NAEP-READ         PIC 9(03).                              
021400*            NOTE 4-1 DECIMAL LAYOUT HERE - THE CITY-LEVEL                
021500*            CRIME RATE IN CITYMS.CPY IS 3-1, NOT THE SAME                
021600*            PICTURE.  DO NOT COLLAPSE THESE TWO COPYBOOKS.               
021700         10  SW-CRIME-RATE        PIC 9(04)V9(01).                        
021800         10  SW-INF-MORT          PIC 9(02)V9(01).                        
021900         10  FILLER               PIC X(03).                              
022000                                                                          
022100*** EL-UNIT MARKS WHICH UNIT REJECTED THE RECORD ('S' OR 'C')             
022200*** SO STATERPT/CITYRPT CAN TALLY REJECTS OFF THE SHARED FILE             
022300*** WITHOUT MISCOUNTING THE OTHER UNIT'S ENTRIES (REQ 03-156).            
022400 01  WS-ERROR-LINE.                                                       
022500     05  EL-UNIT                  PIC X(01) VALUE 'S'.                    
022600     05  EL-CODE                  PIC X(02).                              
022700     05  FILLER                   PIC X(02) VALUE SPACES.                 
022800     05  EL-NAME                  PIC X(20).                              
022900     05  FILLER                   PIC X(02) VALUE SPACES.                 
023000     05  EL-REASON                PIC X(20).                              
023100     05  FILLER                   PIC X(33) VALUE SPACES.                 
023200                                                                          
023300 PROCEDURE DIVISION.                                                      
023400*    MAINLINE - HOUSEKEEP, LOAD THE WORK TABLE ONE JURISDICTION           
023500*    AT A TIME (PASS 1), THEN WALK THE TABLE COMPUTING AND                
023600*    WRITING THE MASTER (PASS 2).  TWO PASSES ARE REQUIRED                
023700*    BECAUSE WS-MIN-RPP (RULE C1'S DIVISOR) IS NOT KNOWN UNTIL            
023800*    EVERY ACCEPTED STATE HAS BEEN SEEN - REQUEST 94-061.                 
023900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
024000     PERFORM 200-BUILD-STATE-TABLE THRU 200-EXIT                          
024100             UNTIL EOF-STATE-IN.                                          
024200*    PASS 2 - COMPUTE-AND-WRITE ONCE PER ACCEPTED ENTRY.                  
024300     PERFORM 500-COMPUTE-AND-WRITE THRU 500-EXIT                          
024400             VARYING ST-WK-IDX FROM 1 BY 1                                
024500             UNTIL ST-WK-IDX > WS-ENTRY-COUNT.                            
024600     PERFORM 800-WRAP-UP THRU 800-EXIT.                                   
024700     MOVE +0 TO RETURN-CODE.                                              
024800     GOBACK.                                                              
024900                                                                          
025000*** 000-HOUSEKEEPING - OPEN FILES, ZERO THE COUNTERS AND TABLE,           
025100*** STAMP THE RUN DATE, AND PRIME THE READ FOR THE MAIN LOOP.             
025200 000-HOUSEKEEPING.                                                        
025300*    CONSOLE MESSAGE SO THE OPERATOR CAN SEE THE STEP TAKE HOLD ON        
025400*    THE JOB LOG BEFORE ANY FILE ACTIVITY STARTS.                         
025500     DISPLAY 'STATEBLD - HOUSEKEEPING'.                                   
025600*    STATE-MASTER-FILE AND ERROR-LIST ARE ALWAYS OPENED OUTPUT            
025700*    HERE                                                                 
025800*    EVEN ON A RE-RUN - THIS STEP OWNS BOTH FILES FOR THE DURATION        
025900*    OF ITS OWN RUN, THE DOWNSTREAM STEPS OPEN THEM INPUT LATER.          
026000     OPEN INPUT STATE-INPUT.                                              
026100     OPEN OUTPUT STATE-MASTER-FILE.                                       
026200     OPEN OUTPUT ERROR-LIST.                                              
026300                                                                          
026400*    ZERO THE CONTROL TOTALS AND CLEAR THE WORK TABLE SO A                
026500*    RE-RUN NEVER CARRIES FORWARD A PRIOR JOB'S ENTRIES.                  
026600     INITIALIZE COUNTERS-AND-ACCUMULATORS,                                
026700                STATE-WORK-TABLE.                                         
026800                                                                          
026900*    RUN DATE IS STAMPED ONCE HERE AND CARRIED ON THE MASTER              
027000*    RECORD DEBUG DUMP ONLY - THE REPORT PROGRAMS STAMP THEIR             
027100*    OWN COPY OF THE RUN DATE FOR THE PRINTED HEADING.                    
027200     ACCEPT WS-RUN-DATE-RAW FROM DATE YYYYMMDD.                           
027300                                                                          
027400     SET ST-WK-IDX TO 1.                                                  
027500     PERFORM 300-READ-STATE-IN THRU 300-EXIT.                             
027600 000-EXIT.                                                                
027700     EXIT.                                                                
027800                                                                          
027900*** 200-BUILD-STATE-TABLE - RUNS ONCE PER INPUT RECORD.  EDITS            
028000*** THE RECORD, AND IF IT PASSES, LOADS IT INTO THE NEXT FREE             
028100*** SLOT OF STATE-WORK-TABLE AND ROLLS THE PASS-1 CONTROL                 
028200*** TOTALS (RULE C1'S WS-MIN-RPP AMONG THEM).  A REJECTED                 
028300*** RECORD IS SIMPLY SKIPPED - IT NEVER OCCUPIES A TABLE SLOT.            
028400 200-BUILD-STATE-TABLE.                                                   
028500     PERFORM 400-EDIT-STATE-REC THRU 400-EXIT.                            
028600     IF WS-STATE-VALID                                                    
028700        ADD +1 TO WS-ENTRY-COUNT                                          
028800        SET ST-WK-IDX TO WS-ENTRY-COUNT                                   
028900*        CARRY EVERY FIELD OF THE INPUT RECORD FORWARD INTO               
029000*        THE WORK TABLE ENTRY - THE MASTER RECORD IS BUILT                
029100*        FROM THIS TABLE IN PASS 2, NOT FROM THE INPUT RECORD.            
029200*        JURISDICTION CODE AND FULL NAME - KEY OF THE ENTRY.              
029300        MOVE ST-CODE OF ST-INPUT-RECORD                                   
029400                               TO SW-CODE (ST-WK-IDX)                     
029500        MOVE ST-NAME OF ST-INPUT-RECORD                                   
029600                               TO SW-NAME (ST-WK-IDX)                     
029700*        POPULATION AND RPP MOVE FROM THE NUMERIC REDEFINES,              
029800*        NOT THE DISPLAY-EDITED FIELD, SO THE TABLE SLOT STAYS            
029900*        USABLE IN A COMPUTE STATEMENT WITHOUT RE-EDITING.                
030000        MOVE ST-POPULATION OF ST-INPUT-RECORD-NUM                         
030100                               TO SW-POPULATION (ST-WK-IDX)               
030200        MOVE ST-RPP OF ST-INPUT-RECORD-NUM                                
030300                               TO SW-RPP (ST-WK-IDX)                      
030400*        OASDI DOLLARS AND THE TWO NAEP SCORES CARRY STRAIGHT             
030500*        ACROSS - NO RULE ADJUSTS THEM BEFORE STORAGE.                    
030600        MOVE ST-OASDI OF ST-INPUT-RECORD                                  
030700                               TO SW-OASDI (ST-WK-IDX)                    
030800        MOVE ST-NAEP-MATH OF ST-INPUT-RECORD                              
030900                               TO SW-NAEP-MATH (ST-WK-IDX)                
031000        MOVE ST-NAEP-READ OF ST-INPUT-RECORD                              
031100                               TO SW-NAEP-READ (ST-WK-IDX)                
031200*        STATE CRIME RATE IS 4-1 PRECISION - SEE THE NOTE ON              
031300*        SW-CRIME-RATE ABOVE BEFORE TOUCHING THIS PICTURE.                
031400        MOVE ST-CRIME-RATE OF ST-INPUT-RECORD                             
031500                               TO SW-CRIME-RATE (ST-WK-IDX)               
031600        MOVE ST-INF-MORT OF ST-INPUT-RECORD                               
031700                               TO SW-INF-MORT (ST-WK-IDX)                 
031800        ADD +1 TO STATES-ACCEPTED                                         
031900*        GRAND TOTALS FOR THE END-OF-RUN OPERATOR DISPLAY -               
032000*        REQUEST 07-014.  THESE ARE NOT PRINTED ON ANY REPORT.            
032100        ADD ST-POPULATION OF ST-INPUT-RECORD-NUM                          
032200                               TO TOTAL-POPULATION                        
032300        ADD ST-OASDI OF ST-INPUT-RECORD TO TOTAL-OASDI                    
032400*        RULE C1 - COL-WEIGHT IS THE LOWEST RPP OVER THIS                 
032500*        STATE'S OWN RPP, SO TRACK THE LOWEST RPP SEEN SO FAR             
032600*        AS EACH STATE IS LOADED (REQUEST 94-061 - USED TO BE             
032700*        A SEPARATE SORT STEP JUST TO FIND THIS ONE VALUE).               
032800        IF ST-RPP OF ST-INPUT-RECORD-NUM < WS-MIN-RPP                     
032900           MOVE ST-RPP OF ST-INPUT-RECORD-NUM TO WS-MIN-RPP               
033000        END-IF                                                            
033100     END-IF.                                                              
033200     PERFORM 300-READ-STATE-IN THRU 300-EXIT.                             
033300 200-EXIT.                                                                
033400     EXIT.                                                                
033500                                                                          
033600*** 300-READ-STATE-IN - ONE READ PER CALL.  BUMPS STATES-READ             
033700*** ON EVERY RECORD THAT COMES BACK, VALID OR NOT - THIS IS               
033800*** THE "RECORDS READ" CONTROL TOTAL, NOT "STATES ACCEPTED".              
033900 300-READ-STATE-IN.                                                       
034000     READ STATE-INPUT                                                     
034100         AT END                                                           
034200         MOVE 'Y' TO WS-EOF-STATE-IN-SW                                   
034300     END-READ.                                                            
034400     IF NOT EOF-STATE-IN                                                  
034500        ADD +1 TO STATES-READ                                             
034600     END-IF.                                                              
034700 300-EXIT.                                                                
034800     EXIT.                                                                
034900                                                                          
035000*** RULES V1-V3 - STATE CODE, POPULATION, RPP EDITS.  UNLIKE THE          
035100*** OLD NESTED-IF VERSION OF THIS PARAGRAPH, EACH RULE BELOW              
035200*** WRITES ITS OWN ERROR-LIST ENTRY AND EXITS IMMEDIATELY ON              
035300*** FAILURE - A RECORD THAT FAILS RULE V1 IS NEVER RE-EXAMINED            
035400*** BY V2 OR V3 (STANDARDS REVIEW 11-047, HOSPEDIT-STYLE).                
035500 400-EDIT-STATE-REC.                                                      
035600*    ASSUME VALID UNTIL A RULE BELOW SAYS OTHERWISE, AND BUILD            
035700*    THE ERROR-LIST ENTRY IN PLACE SO EACH RULE ONLY HAS TO               
035800*    FILL IN THE CODE, NAME AND REASON BEFORE WRITING IT.                 
035900     MOVE 'Y' TO WS-STATE-VALID-SW.                                       
036000     MOVE SPACES TO WS-ERROR-LINE.                                        
036100     MOVE 'S'    TO EL-UNIT.                                              
036200*    RULE V1 - REJECT UNKNOWN JURISDICTION CODE, SKIP THE REST            
036300*    OF THE EDIT THE WAY 100-MAINLINE DOES IT OVER IN HOSPEDIT.           
036400     IF NOT ST-CODE-VALID                                                 
036500*        ST-CODE-VALID IS THE 88-LEVEL LIST OF ALL 51                     
036600*        JURISDICTION CODES OVER IN STATEREC.CPY, NOT THE                 
036700*        OLD CLASS-TEST RANGE DROPPED BY REQUEST 13-092.                  
036800        MOVE 'N'            TO WS-STATE-VALID-SW                          
036900        MOVE ST-CODE OF ST-INPUT-RECORD TO EL-CODE                        
037000        MOVE ST-NAME OF ST-INPUT-RECORD TO EL-NAME                        
037100        MOVE 'INVALID STATE' TO EL-REASON                                 
037200        WRITE ERR-REC FROM WS-ERROR-LINE                                  
037300        ADD +1 TO STATES-REJECTED                                         
037400*        SKIP RULES V2 AND V3 - AN UNKNOWN CODE MEANS THE                 
037500*        REST OF THE RECORD ISN'T TRUSTWORTHY EITHER.                     
037600        GO TO 400-EXIT                                                    
037700     END-IF.                                                              
037800*    RULE V2 - POPULATION MUST BE NUMERIC AND NON-ZERO.  THE              
037900*    X-VIEW IS TESTED FOR NUMERIC BEFORE THE NUMERIC REDEFINES            
038000*    IS TRUSTED FOR THE ZERO COMPARE, PER THE SHOP'S PATTERN.             
038100     IF ST-POPULATION-X NOT NUMERIC                                       
038200        OR ST-POPULATION OF ST-INPUT-RECORD-NUM = 0                       
038300        MOVE 'N'              TO WS-STATE-VALID-SW                        
038400        MOVE ST-CODE OF ST-INPUT-RECORD TO EL-CODE                        
038500        MOVE ST-NAME OF ST-INPUT-RECORD TO EL-NAME                        
038600        MOVE 'BAD POPULATION' TO EL-REASON                                
038700        WRITE ERR-REC FROM WS-ERROR-LINE                                  
038800        ADD +1 TO STATES-REJECTED                                         
038900        GO TO 400-EXIT                                                    
039000     END-IF.                                                              
039100*    RULE V3 - RPP MUST BE NUMERIC AND NON-ZERO - IT IS RULE              
039200*    C1'S DIVISOR DOWN IN 500-COMPUTE-AND-WRITE, SO A ZERO                
039300*    HERE WOULD BLOW UP THE COMPUTE STATEMENT LATER.                      
039400     IF ST-RPP-X NOT NUMERIC                                              
039500        OR ST-RPP OF ST-INPUT-RECORD-NUM = 0                              
039600        MOVE 'N'        TO WS-STATE-VALID-SW                              
039700        MOVE ST-CODE OF ST-INPUT-RECORD TO EL-CODE                        
039800        MOVE ST-NAME OF ST-INPUT-RECORD TO EL-NAME                        
039900        MOVE 'BAD RPP'  TO EL-REASON                                      
040000        WRITE ERR-REC FROM WS-ERROR-LINE                                  
040100        ADD +1 TO STATES-REJECTED                                         
040200     END-IF.                                                              
040300 400-EXIT.                                                                
040400     EXIT.                                                                
040500                                                                          
040600*** 500-COMPUTE-AND-WRITE - RUNS ONCE PER TABLE ENTRY ON PASS 2,          
040700*** INDEXED BY ST-WK-IDX FROM THE VARYING PERFORM IN THE                  
040800*** MAINLINE.  BY NOW WS-MIN-RPP IS FINAL, SO RULE C1'S                   
040900*** COL-WEIGHT CAN FINALLY BE COMPUTED FOR EVERY STATE.                   
041000 500-COMPUTE-AND-WRITE.                                                   
041100*    CARRY THE TABLE ENTRY'S FIELDS STRAIGHT ACROSS TO THE                
041200*    MASTER RECORD LAYOUT - NOTHING HERE IS EDITED AGAIN,                 
041300*    THAT WAS ALREADY DONE IN 400-EDIT-STATE-REC ON PASS 1.               
041400     MOVE SW-CODE (ST-WK-IDX)   TO ST-CODE OF ST-MASTER-RECORD.           
041500     MOVE SW-NAME (ST-WK-IDX)   TO ST-NAME OF ST-MASTER-RECORD.           
041600*    POPULATION AND RPP CARRY OVER UNCHANGED - RPP ONLY FEEDS             
041700*    THE COMPUTE BELOW, IT IS NOT ITSELF A DERIVED FIELD.                 
041800     MOVE SW-POPULATION (ST-WK-IDX)                                       
041900                          TO ST-POPULATION OF ST-MASTER-RECORD.           
042000     MOVE SW-RPP (ST-WK-IDX)    TO ST-RPP OF ST-MASTER-RECORD.            
042100*    OASDI DOLLARS AND THE TWO NAEP SCORES ARE STORED FIELDS,             
042200*    NOT COMPUTED ONES - THEY PASS THROUGH AS RECEIVED.                   
042300     MOVE SW-OASDI (ST-WK-IDX)  TO ST-OASDI OF ST-MASTER-RECORD.          
042400     MOVE SW-NAEP-MATH (ST-WK-IDX)                                        
042500                          TO ST-NAEP-MATH OF ST-MASTER-RECORD.            
042600     MOVE SW-NAEP-READ (ST-WK-IDX)                                        
042700                          TO ST-NAEP-READ OF ST-MASTER-RECORD.            
042800*    CRIME RATE AND INFANT MORTALITY ROUND OUT THE MASTER -               
042900*    NEITHER FEEDS RULE C1 OR C2, BOTH JUST CARRY THROUGH.                
043000     MOVE SW-CRIME-RATE (ST-WK-IDX)                                       
043100                          TO ST-CRIME-RATE OF ST-MASTER-RECORD.           
043200     MOVE SW-INF-MORT (ST-WK-IDX)                                         
043300                          TO ST-INF-MORT OF ST-MASTER-RECORD.             
043400                                                                          
043500*    RULE C1 - COL-WEIGHT IS THE LOWEST RPP OF ANY ACCEPTED               
043600*    STATE DIVIDED BY THIS STATE'S OWN RPP, ROUNDED.  A STATE             
043700*    AT THE FLOOR PRICES OUT AT 1.0, EVERYONE ELSE ABOVE IT.              
043800     COMPUTE ST-COL-WEIGHT OF ST-MASTER-RECORD ROUNDED =                  
043900         WS-MIN-RPP / SW-RPP (ST-WK-IDX)                                  
044000     END-COMPUTE.                                                         
044100*    RULE C2 - OASDI-PER-CAPITA IS OASDI OUTLAY (MILLIONS)                
044200*    SCALED TO A PER-MILLION-RESIDENTS FIGURE, ROUNDED.                   
044300     COMPUTE ST-OASDI-PC OF ST-MASTER-RECORD ROUNDED =                    
044400         (SW-OASDI (ST-WK-IDX) * 1000000) /                               
044500          SW-POPULATION (ST-WK-IDX)                                       
044600     END-COMPUTE.                                                         
044700                                                                          
044800*    UPSI-0 ON THE OPERATOR CONSOLE TURNS ON A ONE-LINE DUMP              
044900*    OF THE MASTER RECORD SO THE OASDI-PC RECONCILE CAN BE                
045000*    CHECKED BY EYE WITHOUT PULLING THE OUTPUT FILE (REQUEST              
045100*    96-030) - LEAVE UPSI-0 OFF FOR A NORMAL PRODUCTION RUN.              
045200     IF DEBUG-SWITCH-ON                                                   
045300        DISPLAY 'STATEBLD DUMP: ' ST-MASTER-DUMP-X                        
045400     END-IF.                                                              
045500                                                                          
045600     WRITE ST-MASTER-RECORD.                                              
045700 500-EXIT.                                                                
045800     EXIT.                                                                
045900                                                                          
046000*** 800-WRAP-UP - CLOSE THE FILES AND PUT THE RUN'S CONTROL               
046100*** TOTALS ON THE OPERATOR LOG (REQUEST 07-014) SO A BALANCING            
046200*** DISCREPANCY CAN BE CAUGHT BEFORE CITYBLD/STATERPT EVEN RUN.           
046300 800-WRAP-UP.                                                             
046400*    READ SHOULD ALWAYS EQUAL ACCEPTED PLUS REJECTED - THE                
046500*    OPERATOR CHECKS THAT ARITHMETIC BY EYE ON EVERY RUN.                 
046600     DISPLAY 'STATEBLD - RECORDS READ.......  ' STATES-READ.              
046700     DISPLAY 'STATEBLD - STATES ACCEPTED....  ' STATES-ACCEPTED.          
046800     DISPLAY 'STATEBLD - STATES REJECTED....  ' STATES-REJECTED.          
046900*    THESE TWO RECONCILE AGAINST THE SUM-OF-STATES LINE ON THE            
047000*    PRINTED STATE REPORT - A MISMATCH MEANS STATERPT RAN                 
047100*    AGAINST A STALE MASTER FILE FROM A PRIOR JOB.                        
047200     DISPLAY 'STATEBLD - TOTAL POPULATION...  ' TOTAL-POPULATION.         
047300     DISPLAY 'STATEBLD - TOTAL OASDI(MILS)..  ' TOTAL-OASDI.              
047400     CLOSE STATE-INPUT, STATE-MASTER-FILE, ERROR-LIST.                    
047500     DISPLAY 'STATEBLD - NORMAL END OF JOB'.                              
047600 800-EXIT.                                                                
047700     EXIT.                                                                
