000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  CITYBLD.                                                    
000300 AUTHOR. R T HALVERSEN.                                                   
000400 INSTALLATION. BUREAU OF STATE STATISTICS - DPD.                          
000500 DATE-WRITTEN. 07/09/87.                                                  
000600 DATE-COMPILED. 07/09/87.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800***************************************************************           
000900*  PUBLIC GOOD INDEX BATCH - CITY-DATA UNIT                               
001000*                                                                         
001100*  LOADS THE STATE MASTER (OUTPUT OF STATEBLD) INTO A 51-                 
001200*  ENTRY BINARY-SEARCH TABLE KEYED BY STATE CODE, EDITS THE               
001300*  100-CITY INPUT FILE AGAINST IT, DERIVES THE SPENDING SPLIT             
001400*  AND COL-ADJUSTED TAX PER CITY, AND WRITES THE CITY MASTER              
001500*  FILE CONSUMED BY CITYRPT.  REJECTS ARE APPENDED TO THE                 
001600*  COMMON ERROR LISTING BUILT BY STATEBLD.                                
001700*                                                                         
001800*  MODIFICATION LOG:                                                      
001900*  07/09/87  RTH   ORIGINAL PROGRAM                               RTH87   
002000*  11/14/88  RTH   REQUEST 88-204 - STATE TABLE NOW LOADED        RTH88   
002100*                  FROM THE STATE MASTER RATHER THAN A                    
002200*                  SEPARATE JCL-SUPPLIED CODE TABLE                       
002300*  09/02/91  RTH   REQUEST 91-119 - CARRY HEALTH INDEX THROUGH    RTH91   
002400*                  TO THE MASTER RECORD                                   
002500*  01/17/93  RTH   REQUEST 93-009 - SEARCH ALL REPLACES THE       RTH93   
002600*                  SEQUENTIAL SEARCH ON THE STATE TABLE, TABLE            
002700*                  IS NOW LOADED IN STATE-CODE ORDER TO SUPPORT           
002800*                  THE BINARY LOOKUP                                      
002900*  04/03/96  WCP   REQUEST 96-030 - ADDED UPSI-0 DEBUG DUMP OF    WCP96   
003000*                  THE MASTER RECORD                                      
003100*  02/19/99  DLK   Y2K REVIEW - RUN-DATE FIELD IS ALREADY         DLK99   
003200*                  4-DIGIT-YEAR, NO CHANGE REQUIRED                       
003300*  08/11/03  DLK   REQUEST 03-156 - ERROR LISTING IS NOW OPENED   DLK03   
003400*                  EXTEND SO STATEBLD'S REJECTS ARE NOT LOST              
003500*  01/09/07  MKO   REQUEST 07-014 - DISPLAY CONTROL TOTALS AT     MKO07   
003600*                  END OF RUN FOR THE OPERATOR LOG                        
003700*  03/14/11  JBT   REQUEST 11-047 - MOVED WORK SWITCHES AND       JBT11   
003800*                  COUNTERS OUT OF WORKING-STORAGE GROUPS TO              
003900*                  77-LEVEL PER STANDARDS REVIEW, EDIT PARAGRAPH          
004000*                  NOW EXITS EARLY ON FIRST REJECT LIKE HOSPEDIT          
004100*  09/22/13  JBT   REQUEST 13-092 - DROPPED THE UNUSED            JBT13   
004200*                  VALID-STATE-CHAR CLASS TEST FROM SPECIAL-NAMES         
004300*                  DURING THE SAME STANDARDS SWEEP - RULE V4'S            
004400*                  STATE TABLE SEARCH ALREADY COVERS THE CODE EDIT        
004500***************************************************************           
004600                                                                          
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900*    SAME TARGET MACHINE AS EVERY OTHER PGI-BATCH PROGRAM.                
005000 SOURCE-COMPUTER. IBM-390.                                                
005100 OBJECT-COMPUTER. IBM-390.                                                
005200 SPECIAL-NAMES.                                                           
005300*    C01 CARRIED FOR CONSISTENCY WITH THE REPORT PROGRAMS'                
005400*    SPECIAL-                                                             
005500*    NAMES SHAPE - NOT REFERENCED IN THIS PROGRAM.                        
005600     C01 IS TOP-OF-FORM                                                   
005700*    UPSI-0 GATES THE MASTER-RECORD DUMP IN 600-WRITE-CITY-MASTER         
005800*    (REQUEST 96-030).                                                    
005900     UPSI-0 ON STATUS IS DEBUG-SWITCH-ON                                  
006000            OFF STATUS IS DEBUG-SWITCH-OFF.                               
006100                                                                          
006200*    CITYIN/STATEOUT/CITYOUT/ERRLIST ARE JCL DDNAMES OF THE               
006300*    CITYBLD                                                              
006400*    STEP OF THE NIGHTLY PGI-BATCH PROC, RUNNING AFTER STATEBLD.          
006500 INPUT-OUTPUT SECTION.                                                    
006600 FILE-CONTROL.                                                            
006700     SELECT CITY-INPUT                                                    
006800         ASSIGN TO CITYIN                                                 
006900         FILE STATUS IS IFCODE.                                           
007000                                                                          
007100*    STATE-MASTER-FILE IS STATEBLD'S OUTPUT - OPENED INPUT HERE TO        
007200*    BUILD THE STATE-LOOKUP-TABLE BEFORE ANY CITY IS EDITED.              
007300     SELECT STATE-MASTER-FILE                                             
007400         ASSIGN TO STATEOUT                                               
007500         FILE STATUS IS SFCODE.                                           
007600                                                                          
007700     SELECT CITY-MASTER-FILE                                              
007800         ASSIGN TO CITYOUT                                                
007900         FILE STATUS IS OFCODE.                                           
008000                                                                          
008100*    ERROR-LIST IS THE SAME SHARED FILE STATEBLD WRITES - OPENED          
008200*    EXTEND BELOW SO STATEBLD'S REJECTS ARE NOT OVERWRITTEN               
008300*    (REQUEST 03-156).                                                    
008400     SELECT ERROR-LIST                                                    
008500         ASSIGN TO ERRLIST                                                
008600         FILE STATUS IS EFCODE.                                           
008700                                                                          
008800 DATA DIVISION.                                                           
008900 FILE SECTION.                                                            
009000*    THE CITY INPUT IS ONE FIXED 57-BYTE RECORD PER CITY, NO              
009100*    PARTICULAR SORT ORDER REQUIRED - EACH RECORD IS JOINED TO ITS        
009200*    STATE BY THE BINARY SEARCH IN 400-EDIT-CITY-REC.                     
009300 FD  CITY-INPUT                                                           
009400     RECORDING MODE IS F                                                  
009500     LABEL RECORDS ARE STANDARD                                           
009600     RECORD CONTAINS 57 CHARACTERS                                        
009700     BLOCK CONTAINS 0 RECORDS                                             
009800     DATA RECORD IS CT-INPUT-RECORD.                                      
009900     COPY CITYREC.                                                        
010000*    CITYREC.CPY GLOSSARY:                                                
010100*      CT-NAME       CITY NAME, LEFT-JUSTIFIED, SPACE PADDED.             
010200*      CT-STATE      2-CHAR POSTAL ABBREVIATION - THE JOIN KEY            
010300*                    AGAINST STATE-LOOKUP-TABLE (RULE V4).                
010400*      CT-POPULATION CITY RESIDENT HEADCOUNT, ZONED DISPLAY.              
010500*      CT-TAX-PC     RAW PER-CAPITA TAX DOLLARS BEFORE COL                
010600*                    ADJUSTMENT (RULE C5 APPLIES THE ADJUSTMENT).         
010700*      CT-SPEND-PC   TOTAL PER-CAPITA MUNICIPAL SPENDING, SPLIT BY        
010800*                    RULE C3/C4 INTO INVEST-PC AND COST-PC.               
010900*      CT-INV-SHARE  FRACTION OF SPEND-PC THAT IS INVESTMENT, NOT         
011000*                    OPERATING COST - STRICTLY BETWEEN 0 AND 1.           
011100*      CT-CRIME-RATE CITY-LEVEL RATE, 3-1 DECIMAL - NOTE THIS IS A        
011200*                    DIFFERENT PICTURE THAN THE STATE-LEVEL FIELD.        
011300*      CT-BACH-PCT/-HSGRAD-PCT  EDUCATIONAL ATTAINMENT                    
011400*      PERCENTAGES.                                                       
011500*      CT-HEALTH-IDX COMPOSITE CITY HEALTH INDEX, CARRIED AS-IS.          
011600                                                                          
011700*    STATEMS.CPY LAYOUT MUST MATCH STATEBLD'S COPY OF THE SAME            
011800*    MEMBER EXACTLY - SEE STATEBLD FOR THE FIELD-BY-FIELD                 
011900*    GLOSSARY.                                                            
012000 FD  STATE-MASTER-FILE                                                    
012100     RECORDING MODE IS F                                                  
012200     LABEL RECORDS ARE STANDARD                                           
012300     RECORD CONTAINS 68 CHARACTERS                                        
012400     BLOCK CONTAINS 0 RECORDS                                             
012500     DATA RECORD IS ST-MASTER-RECORD.                                     
012600     COPY STATEMS.                                                        
012700                                                                          
012800*    THE CITY MASTER IS THIS PROGRAM'S OUTPUT AND CITYRPT'S INPUT.        
012900 FD  CITY-MASTER-FILE                                                     
013000     RECORDING MODE IS F                                                  
013100     LABEL RECORDS ARE STANDARD                                           
013200     RECORD CONTAINS 86 CHARACTERS                                        
013300     BLOCK CONTAINS 0 RECORDS                                             
013400     DATA RECORD IS CT-MASTER-RECORD.                                     
013500     COPY CITYMS.                                                         
013600*    CITYMS.CPY CARRIES EVERY CITYREC FIELD FORWARD PLUS THE STATE        
013700*    RPP/COL-WEIGHT JOINED IN (RULE V4) AND THE THREE DERIVED PGI         
013800*    COMPONENTS FROM 500-COMPUTE-CITY-REC:                                
013900*      CT-INVEST-PC  RULE C3 - INVESTMENT SLICE OF SPEND-PC.              
014000*      CT-COST-PC    RULE C4 - OPERATING-COST SLICE OF SPEND-PC.          
014100*      CT-TAX-ADJ    RULE C5 - COL-ADJUSTED PER-CAPITA TAX.               
014200                                                                          
014300*    OPENED EXTEND (NOT OUTPUT) SO STATEBLD'S OWN REJECTS SURVIVE         
014400*    THIS STEP - SEE THE SELECT CLAUSE ABOVE.                             
014500 FD  ERROR-LIST                                                           
014600     RECORDING MODE IS F                                                  
014700     LABEL RECORDS ARE STANDARD                                           
014800     RECORD CONTAINS 80 CHARACTERS                                        
014900     BLOCK CONTAINS 0 RECORDS                                             
015000     DATA RECORD IS ERR-REC.                                              
015100 01  ERR-REC                     PIC X(80).                               
015200                                                                          
015300 WORKING-STORAGE SECTION.                                                 
015400                                                                          
015500*** STANDALONE SWITCHES, KEYS AND COUNTERS - SHOP STANDARD IS             
015600*** 77-LEVEL FOR THESE, NOT BURIED IN A 01 GROUP.                         
015700 77  WS-EOF-CITY-IN-SW           PIC X(01)   VALUE 'N'.                   
015800     88  EOF-CITY-IN                VALUE 'Y'.                            
015900 77  WS-EOF-STATE-MS-SW          PIC X(01)   VALUE 'N'.                   
016000     88  EOF-STATE-MS                VALUE 'Y'.                           
016100*    RESET TO 'Y' AT THE TOP OF EVERY EDIT, FLIPPED TO 'N' BY THE         
016200*    FIRST OF RULES V4-V6 THAT FAILS.                                     
016300 77  WS-CITY-VALID-SW            PIC X(01)   VALUE 'Y'.                   
016400     88  WS-CITY-VALID              VALUE 'Y'.                            
016500     88  WS-CITY-INVALID            VALUE 'N'.                            
016600*    WORK FIELDS HOLDING THE JOINED STATE'S RPP AND COL-WEIGHT FOR        
016700*    THIS CITY, FOUND BY THE SEARCH ALL IN RULE V4, CONSUMED BY           
016800*    THE                                                                  
016900*    COMPUTES IN 500-COMPUTE-CITY-REC.                                    
017000 77  WS-CITY-RPP                  PIC 9(03)V9(01).                        
017100 77  WS-CITY-COL-WEIGHT           PIC 9(01)V9(04).                        
017200*    ONE 2-BYTE STATUS FIELD PER FILE, SHOP-STANDARD 88-LEVEL             
017300*    NAMED                                                                
017400*    -OK ON EACH - FOUR FILES OPEN AT ONCE IN THIS PROGRAM SO             
017500*    THERE                                                                
017600*    ARE FOUR CODES, UNLIKE STATEBLD'S THREE.                             
017700 01  FILE-STATUS-CODES.                                                   
017800     05  IFCODE                  PIC X(02).                               
017900         88  IFCODE-OK              VALUE SPACES.                         
018000     05  SFCODE                  PIC X(02).                               
018100         88  SFCODE-OK              VALUE SPACES.                         
018200     05  OFCODE                  PIC X(02).                               
018300         88  OFCODE-OK              VALUE SPACES.                         
018400     05  EFCODE                  PIC X(02).                               
018500         88  EFCODE-OK              VALUE SPACES.                         
018600     05  FILLER                  PIC X(02).                               
018700                                                                          
018800*    RUN DATE REDEFINED INTO YEAR/MONTH/DAY - ALREADY 4-DIGIT-YEAR        
018900*    PER THE 02/19/99 Y2K REVIEW, NO WINDOWING LOGIC NEEDED.              
019000 01  WS-RUN-DATE-RAW              PIC 9(08).                              
019100 01  WS-RUN-DATE-YMD REDEFINES WS-RUN-DATE-RAW.                           
019200     05  WS-RUN-YEAR              PIC 9(04).                              
019300     05  WS-RUN-MONTH             PIC 9(02).                              
019400     05  WS-RUN-DAY               PIC 9(02).                              
019500                                                                          
019600*    END-OF-RUN CONTROL TOTALS DISPLAYED BY 800-WRAP-UP FOR THE           
019700*    OPERATOR LOG (REQUEST 07-014).                                       
019800 01  COUNTERS-AND-ACCUMULATORS.                                           
019900     05  CITIES-READ              PIC S9(04) COMP VALUE 0.                
020000     05  CITIES-ACCEPTED          PIC S9(04) COMP VALUE 0.                
020100     05  CITIES-REJECTED          PIC S9(04) COMP VALUE 0.                
020200     05  TOTAL-CITY-POPULATION    PIC S9(10) COMP   VALUE 0.              
020300     05  TOTAL-TAX-PC             PIC S9(09) COMP   VALUE 0.              
020400     05  TOTAL-SPEND-PC           PIC S9(09) COMP   VALUE 0.              
020500     05  FILLER                   PIC X(04)   VALUE SPACES.               
020600                                                                          
020700*** STATE LOOKUP TABLE - LOADED FROM THE STATE MASTER FILE,               
020800*** WHICH IS IN ST-CODE ASCENDING ORDER, SO SEARCH ALL (BINARY            
020900*** SEARCH) CAN BE USED FOR THE STATE JOIN (RULE V4).                     
021000 01  STATE-LOOKUP-TABLE.                                                  
021100     05  STATE-LOOKUP-ENTRY OCCURS 51 TIMES                               
021200             ASCENDING KEY IS SL-CODE                                     
021300             INDEXED BY SL-IDX.                                           
021400*            KEY MATCHES ST-CODE ON THE STATE MASTER - THE                
021500*            MASTER IS ALREADY IN ST-CODE ORDER SO NO SORT                
021600*            STEP IS NEEDED TO PREPARE THE TABLE FOR SEARCH ALL.          
021700         10  SL-CODE              PIC X(02).                              
021800*            ONLY THE TWO FIELDS RULES C3-C5 ACTUALLY NEED                
021900*            SURVIVE THE JOIN - THE REST OF THE STATE MASTER              
022000*            IS NOT CARRIED INTO THIS TABLE.                              
022100         10  SL-RPP               PIC 9(03)V9(01).                        
022200         10  SL-COL-WEIGHT        PIC 9(01)V9(04).                        
022300         10  FILLER               PIC X(02).                              
022400                                                                          
022500*** EL-UNIT MARKS WHICH UNIT REJECTED THE RECORD ('S' OR 'C')             
022600*** SO STATERPT/CITYRPT CAN TALLY REJECTS OFF THE SHARED FILE             
022700*** WITHOUT MISCOUNTING THE OTHER UNIT'S ENTRIES (REQ 03-156).            
022800 01  WS-ERROR-LINE.                                                       
022900     05  EL-UNIT                  PIC X(01) VALUE 'C'.                    
023000     05  EL-CODE                  PIC X(02).                              
023100     05  FILLER                   PIC X(02) VALUE SPACES.                 
023200     05  EL-NAME                  PIC X(20).                              
023300     05  FILLER                   PIC X(02) VALUE SPACES.                 
023400     05  EL-REASON                PIC X(20).                              
023500     05  FILLER                   PIC X(33) VALUE SPACES.                 
023600                                                                          
023700 PROCEDURE DIVISION.                                                      
023800*    MAINLINE - HOUSEKEEP (WHICH LOADS THE ENTIRE STATE TABLE             
023900*    BEFORE                                                               
024000*    RETURNING), THEN EDIT/COMPUTE/WRITE ONE CITY PER PASS THROUGH        
024100*    100-MAINLINE.  UNLIKE STATEBLD THIS PROGRAM NEEDS ONLY ONE           
024200*    PASS                                                                 
024300*    OVER ITS OWN INPUT - THE STATE-LOOKUP-TABLE IS ALREADY               
024400*    COMPLETE                                                             
024500*    BY THE TIME THE FIRST CITY IS EDITED.                                
024600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
024700     PERFORM 100-MAINLINE THRU 100-EXIT                                   
024800             UNTIL EOF-CITY-IN.                                           
024900     PERFORM 800-WRAP-UP THRU 800-EXIT.                                   
025000     MOVE +0 TO RETURN-CODE.                                              
025100     GOBACK.                                                              
025200                                                                          
025300*** 000-HOUSEKEEPING - OPEN FILES, ZERO THE COUNTERS AND TABLE,           
025400*** LOAD                                                                  
025500*** THE ENTIRE STATE-LOOKUP-TABLE, AND PRIME THE CITY READ.               
025600 000-HOUSEKEEPING.                                                        
025700     DISPLAY 'CITYBLD - HOUSEKEEPING'.                                    
025800*    STATE-MASTER-FILE IS INPUT HERE (CITYBLD DOES NOT WRITE IT) -        
025900*    CITY-MASTER-FILE IS THIS STEP'S OWN OUTPUT.                          
026000     OPEN INPUT CITY-INPUT.                                               
026100     OPEN INPUT STATE-MASTER-FILE.                                        
026200     OPEN OUTPUT CITY-MASTER-FILE.                                        
026300     OPEN EXTEND ERROR-LIST.                                              
026400                                                                          
026500*    ZERO THE CONTROL TOTALS AND CLEAR THE LOOKUP TABLE SO A              
026600*    RE-RUN                                                               
026700*    NEVER CARRIES FORWARD A PRIOR JOB'S ENTRIES.                         
026800     INITIALIZE COUNTERS-AND-ACCUMULATORS,                                
026900                STATE-LOOKUP-TABLE.                                       
027000                                                                          
027100*    RUN DATE FOR THE UPSI-0 DEBUG DUMP ONLY - CITYRPT STAMPS ITS         
027200*    OWN COPY FOR THE PRINTED HEADING.                                    
027300     ACCEPT WS-RUN-DATE-RAW FROM DATE YYYYMMDD.                           
027400                                                                          
027500*    LOAD ALL 51 STATE ENTRIES BEFORE THE FIRST CITY IS EVER READ         
027600*    -                                                                    
027700*    RULE V4'S JOIN DEPENDS ON THE TABLE BEING COMPLETE.                  
027800     SET SL-IDX TO 1.                                                     
027900     PERFORM 160-READ-STATE-MS THRU 160-EXIT.                             
028000     PERFORM 150-LOAD-STATE-TABLE THRU 150-EXIT                           
028100             UNTIL EOF-STATE-MS.                                          
028200                                                                          
028300     PERFORM 300-READ-CITY-IN THRU 300-EXIT.                              
028400 000-EXIT.                                                                
028500     EXIT.                                                                
028600                                                                          
028700*** BATCH FLOW STEP 1 - LOAD THE 51-ENTRY STATE TABLE.  RUNS              
028800*** ONCE PER STATE MASTER RECORD, DRIVEN OUT OF HOUSEKEEPING              
028900*** BEFORE ANY CITY IS TOUCHED.                                           
029000 150-LOAD-STATE-TABLE.                                                    
029100*    ONLY THE THREE FIELDS THE CITY EDIT/COMPUTE STEPS ACTUALLY           
029200*    NEED SURVIVE THE COPY INTO THE LOOKUP TABLE.                         
029300     MOVE ST-CODE       TO SL-CODE (SL-IDX).                              
029400     MOVE ST-RPP        TO SL-RPP (SL-IDX).                               
029500     MOVE ST-COL-WEIGHT TO SL-COL-WEIGHT (SL-IDX).                        
029600     SET SL-IDX UP BY 1.                                                  
029700     PERFORM 160-READ-STATE-MS THRU 160-EXIT.                             
029800 150-EXIT.                                                                
029900     EXIT.                                                                
030000                                                                          
030100*** 160-READ-STATE-MS - ONE READ PER CALL AGAINST THE STATE               
030200*** MASTER,                                                               
030300*** SHARED BY HOUSEKEEPING'S PRIMING READ AND EVERY SUBSEQUENT            
030400*** ITERATION OF 150-LOAD-STATE-TABLE.                                    
030500 160-READ-STATE-MS.                                                       
030600     READ STATE-MASTER-FILE                                               
030700         AT END                                                           
030800         MOVE 'Y' TO WS-EOF-STATE-MS-SW                                   
030900     END-READ.                                                            
031000 160-EXIT.                                                                
031100     EXIT.                                                                
031200                                                                          
031300*** 100-MAINLINE - RUNS ONCE PER CITY INPUT RECORD.  A RECORD THAT        
031400*** FAILS ANY OF RULES V4-V6 IS SKIPPED ENTIRELY - IT NEVER               
031500*** REACHES                                                               
031600*** THE COMPUTE OR WRITE STEP.                                            
031700 100-MAINLINE.                                                            
031800     PERFORM 400-EDIT-CITY-REC THRU 400-EXIT.                             
031900     IF WS-CITY-VALID                                                     
032000        PERFORM 500-COMPUTE-CITY-REC THRU 500-EXIT                        
032100        PERFORM 600-WRITE-CITY-MASTER THRU 600-EXIT                       
032200     END-IF.                                                              
032300     PERFORM 300-READ-CITY-IN THRU 300-EXIT.                              
032400 100-EXIT.                                                                
032500     EXIT.                                                                
032600                                                                          
032700*** 300-READ-CITY-IN - ONE READ PER CALL.  BUMPS CITIES-READ ON           
032800*** EVERY RECORD RETURNED, VALID OR NOT - THE "RECORDS READ"              
032900*** TOTAL,                                                                
033000*** NOT THE "CITIES ACCEPTED" TOTAL.                                      
033100 300-READ-CITY-IN.                                                        
033200     READ CITY-INPUT                                                      
033300         AT END                                                           
033400         MOVE 'Y' TO WS-EOF-CITY-IN-SW                                    
033500     END-READ.                                                            
033600     IF NOT EOF-CITY-IN                                                   
033700        ADD +1 TO CITIES-READ                                             
033800     END-IF.                                                              
033900 300-EXIT.                                                                
034000     EXIT.                                                                
034100                                                                          
034200*** RULES V4-V6 - STATE JOIN, INVESTMENT SHARE, POPULATION.               
034300*** EACH RULE WRITES ITS OWN ERROR-LIST ENTRY AND EXITS ON                
034400*** FAILURE, SAME DISCIPLINE AS STATEBLD'S 400-EDIT-STATE-REC             
034500*** (STANDARDS REVIEW 11-047, HOSPEDIT-STYLE).                            
034600 400-EDIT-CITY-REC.                                                       
034700*    ASSUME VALID UNTIL A RULE BELOW SAYS OTHERWISE, AND PRIME THE        
034800*    ERROR-LIST ENTRY SO EACH RULE ONLY FILLS IN NAME/CODE/REASON.        
034900     MOVE 'Y' TO WS-CITY-VALID-SW.                                        
035000     MOVE SPACES TO WS-ERROR-LINE.                                        
035100     MOVE 'C'    TO EL-UNIT.                                              
035200                                                                          
035300*    RULE V4 - CITY MUST JOIN TO A STATE ALREADY BUILT INTO THE           
035400*    TABLE.  NO MATCH MEANS THERE IS NO RPP/COL-WEIGHT TO CARRY,          
035500*    SO REJECT AND SKIP THE REST OF THE EDIT, HOSPEDIT-STYLE.             
035600     SET SL-IDX TO 1.                                                     
035700     SEARCH ALL STATE-LOOKUP-ENTRY                                        
035800         AT END                                                           
035900*            NO MATCHING KEY ANYWHERE IN THE 51-ENTRY TABLE - THE         
036000*            CITY'S STATE CODE DOES NOT EXIST ON THE STATE MASTER.        
036100            MOVE 'N' TO WS-CITY-VALID-SW                                  
036200            MOVE CT-NAME  OF CT-INPUT-RECORD TO EL-NAME                   
036300            MOVE CT-STATE OF CT-INPUT-RECORD TO EL-CODE                   
036400            MOVE 'UNKNOWN STATE' TO EL-REASON                             
036500            WRITE ERR-REC FROM WS-ERROR-LINE                              
036600            ADD +1 TO CITIES-REJECTED                                     
036700            GO TO 400-EXIT                                                
036800*            MATCH FOUND - CAPTURE THE JOINED STATE'S RPP AND             
036900*            COL-WEIGHT FOR USE DOWN IN 500-COMPUTE-CITY-REC.             
037000         WHEN SL-CODE (SL-IDX) = CT-STATE OF CT-INPUT-RECORD              
037100            MOVE SL-RPP (SL-IDX)        TO WS-CITY-RPP                    
037200            MOVE SL-COL-WEIGHT (SL-IDX) TO WS-CITY-COL-WEIGHT             
037300     END-SEARCH.                                                          
037400                                                                          
037500*    RULE V5 - INVESTMENT SHARE MUST BE NUMERIC AND FALL STRICTLY         
037600*    BETWEEN 0 AND 1 - IT FEEDS RULE C3'S MULTIPLY BELOW, SO A            
037700*    VALUE OF EXACTLY 0 OR 1 WOULD MAKE ONE SIDE OF THE SPLIT             
037800*    DISAPPEAR ENTIRELY, WHICH IS TREATED AS BAD DATA.                    
037900     IF CT-INV-SHARE-X NOT NUMERIC                                        
038000        OR CT-INV-SHARE OF CT-INPUT-RECORD-NUM NOT > 0                    
038100        OR CT-INV-SHARE OF CT-INPUT-RECORD-NUM NOT < 1                    
038200        MOVE 'N'          TO WS-CITY-VALID-SW                             
038300        MOVE CT-NAME  OF CT-INPUT-RECORD TO EL-NAME                       
038400        MOVE CT-STATE OF CT-INPUT-RECORD TO EL-CODE                       
038500        MOVE 'BAD SHARE'  TO EL-REASON                                    
038600        WRITE ERR-REC FROM WS-ERROR-LINE                                  
038700        ADD +1 TO CITIES-REJECTED                                         
038800        GO TO 400-EXIT                                                    
038900     END-IF.                                                              
039000*    RULE V6 - POPULATION MUST BE NUMERIC AND NON-ZERO.                   
039100     IF CT-POPULATION-X NOT NUMERIC                                       
039200        OR CT-POPULATION OF CT-INPUT-RECORD-NUM = 0                       
039300        MOVE 'N'              TO WS-CITY-VALID-SW                         
039400        MOVE CT-NAME  OF CT-INPUT-RECORD TO EL-NAME                       
039500        MOVE CT-STATE OF CT-INPUT-RECORD TO EL-CODE                       
039600        MOVE 'BAD POPULATION' TO EL-REASON                                
039700        WRITE ERR-REC FROM WS-ERROR-LINE                                  
039800        ADD +1 TO CITIES-REJECTED                                         
039900     END-IF.                                                              
040000 400-EXIT.                                                                
040100     EXIT.                                                                
040200                                                                          
040300*** RULES C3-C5 - INVEST/COST SPLIT AND COL-ADJUSTED TAX                  
040400*** (RULE C6 DOES NOT APPLY - THE CITY FILE ALREADY SUPPLIES              
040500*** THE CRIME RATE PER 100,000 AND IT IS CARRIED AS-IS)                   
040600 500-COMPUTE-CITY-REC.                                                    
040700*    NAME, STATE, POPULATION, RAW TAX-PC AND SPEND-PC CARRY OVER          
040800*    UNCHANGED FROM THE INPUT RECORD - RULES C3-C5 ONLY DERIVE NEW        
040900*    FIELDS, THEY DO NOT ADJUST THESE.                                    
041000     MOVE CT-NAME OF CT-INPUT-RECORD TO CT-NAME OF CT-MASTER-RECORD.      
041100     MOVE CT-STATE OF CT-INPUT-RECORD                                     
041200                               TO CT-STATE OF CT-MASTER-RECORD.           
041300     MOVE CT-POPULATION OF CT-INPUT-RECORD-NUM                            
041400                               TO CT-POPULATION OF CT-MASTER-RECORD.      
041500     MOVE CT-TAX-PC OF CT-INPUT-RECORD                                    
041600                               TO CT-TAX-PC OF CT-MASTER-RECORD.          
041700     MOVE CT-SPEND-PC OF CT-INPUT-RECORD                                  
041800                               TO CT-SPEND-PC OF CT-MASTER-RECORD.        
041900     MOVE CT-INV-SHARE OF CT-INPUT-RECORD-NUM                             
042000                               TO CT-INV-SHARE OF CT-MASTER-RECORD.       
042100     MOVE CT-CRIME-RATE OF CT-INPUT-RECORD                                
042200                               TO CT-CRIME-RATE OF CT-MASTER-RECORD.      
042300     MOVE CT-BACH-PCT OF CT-INPUT-RECORD                                  
042400                               TO CT-BACH-PCT OF CT-MASTER-RECORD.        
042500     MOVE CT-HSGRAD-PCT OF CT-INPUT-RECORD                                
042600                               TO CT-HSGRAD-PCT OF CT-MASTER-RECORD.      
042700     MOVE CT-HEALTH-IDX OF CT-INPUT-RECORD                                
042800                               TO CT-HEALTH-IDX OF CT-MASTER-RECORD.      
042900*    THE STATE'S RPP AND COL-WEIGHT, CAPTURED BY THE JOIN IN RULE         
043000*    V4, ARE CARRIED ONTO THE CITY MASTER SO CITYRPT NEVER HAS TO         
043100*    RE-JOIN AGAINST THE STATE MASTER ITSELF.                             
043200     MOVE WS-CITY-RPP          TO CT-RPP OF CT-MASTER-RECORD.             
043300     MOVE WS-CITY-COL-WEIGHT   TO CT-COL-WEIGHT OF CT-MASTER-RECORD.      
043400                                                                          
043500*    RULE C3 - INVEST-PC IS THE INVESTMENT SHARE OF TOTAL                 
043600*    SPENDING.                                                            
043700     COMPUTE CT-INVEST-PC OF CT-MASTER-RECORD ROUNDED =                   
043800         CT-SPEND-PC OF CT-INPUT-RECORD *                                 
043900         CT-INV-SHARE OF CT-INPUT-RECORD-NUM                              
044000     END-COMPUTE.                                                         
044100                                                                          
044200*    RULE C4 - COST-PC IS THE REMAINING (1 MINUS SHARE) SLICE OF          
044300*    THE SAME SPENDING FIGURE - INVEST-PC AND COST-PC ALWAYS SUM          
044400*    BACK TO SPEND-PC BY CONSTRUCTION.                                    
044500     COMPUTE CT-COST-PC OF CT-MASTER-RECORD ROUNDED =                     
044600         CT-SPEND-PC OF CT-INPUT-RECORD *                                 
044700         (1 - CT-INV-SHARE OF CT-INPUT-RECORD-NUM)                        
044800     END-COMPUTE.                                                         
044900                                                                          
045000*    RULE C5 - TAX-ADJ SCALES THE RAW TAX-PC BY THE JOINED STATE'S        
045100*    COST-OF-LIVING WEIGHT SO CITIES ACROSS DIFFERENT STATES CAN          
045200*    BE                                                                   
045300*    COMPARED ON A COL-ADJUSTED BASIS.                                    
045400     COMPUTE CT-TAX-ADJ OF CT-MASTER-RECORD ROUNDED =                     
045500         CT-TAX-PC OF CT-INPUT-RECORD * WS-CITY-COL-WEIGHT                
045600     END-COMPUTE.                                                         
045700                                                                          
045800*    GRAND TOTALS FOR THE END-OF-RUN OPERATOR DISPLAY - NOT               
045900*    PRINTED                                                              
046000*    ON ANY REPORT (REQUEST 07-014).                                      
046100     ADD CT-POPULATION OF CT-INPUT-RECORD-NUM                             
046200                                       TO TOTAL-CITY-POPULATION.          
046300     ADD CT-TAX-PC OF CT-INPUT-RECORD TO TOTAL-TAX-PC.                    
046400     ADD CT-SPEND-PC OF CT-INPUT-RECORD TO TOTAL-SPEND-PC.                
046500     ADD +1 TO CITIES-ACCEPTED.                                           
046600 500-EXIT.                                                                
046700     EXIT.                                                                
046800                                                                          
046900*** 600-WRITE-CITY-MASTER - DUMPS THE MASTER RECORD TO THE CONSOLE        
047000*** WHEN UPSI-0 IS ON (REQUEST 96-030), THEN WRITES IT FOR REAL.          
047100 600-WRITE-CITY-MASTER.                                                   
047200     IF DEBUG-SWITCH-ON                                                   
047300        DISPLAY 'CITYBLD DUMP: ' CT-MASTER-DUMP-X                         
047400     END-IF.                                                              
047500     WRITE CT-MASTER-RECORD.                                              
047600 600-EXIT.                                                                
047700     EXIT.                                                                
047800                                                                          
047900 800-WRAP-UP.                                                             
048000*    READ SHOULD ALWAYS EQUAL ACCEPTED PLUS REJECTED - THE                
048100*    OPERATOR                                                             
048200*    CHECKS THAT ARITHMETIC BY EYE ON EVERY RUN.                          
048300     DISPLAY 'CITYBLD - RECORDS READ.......  ' CITIES-READ.               
048400     DISPLAY 'CITYBLD - CITIES ACCEPTED.....  ' CITIES-ACCEPTED.          
048500     DISPLAY 'CITYBLD - CITIES REJECTED.....  ' CITIES-REJECTED.          
048600*    THIS RECONCILES AGAINST THE SUM-OF-CITIES LINE ON THE PRINTED        
048700*    CITY REPORT - A MISMATCH MEANS CITYRPT RAN AGAINST A STALE           
048800*    MASTER FILE FROM A PRIOR JOB.                                        
048900     DISPLAY 'CITYBLD - TOTAL CITY POP......  '                           
049000             TOTAL-CITY-POPULATION.                                       
049100     CLOSE CITY-INPUT, STATE-MASTER-FILE, CITY-MASTER-FILE,               
049200           ERROR-LIST.                                                    
049300     DISPLAY 'CITYBLD - NORMAL END OF JOB'.                               
049400 800-EXIT.                                                                
049500     EXIT.                                                                
