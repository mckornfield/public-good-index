000100*****************************************************************
000200*  CITYREC  --  CITY INPUT RECORD (100 LARGEST CITIES)
000300*  BUREAU OF STATE STATISTICS - DATA PROCESSING DIVISION
000400*
000500*  ONE RECORD PER CITY, SORTED BY CT-STATE THEN CT-NAME.
000600*  POPULATION AND INVESTMENT SHARE CARRY AN ALPHANUMERIC
000700*  SHADOW FOR THE NUMERIC CLASS TEST (RULES V5/V6), SAME
000800*  CONVENTION AS STATEREC.
000900*
001000*  06/11/87  RTH   ORIGINAL LAYOUT                                RTH87   
001100*  09/02/91  RTH   ADDED CT-HEALTH-IDX PER BUREAU REQUEST 91-119  RTH91   
001200*  02/19/99  DLK   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS PRESENT,   DLK99   
001300*                  NO CHANGE REQUIRED
001400*****************************************************************
001500 01  CT-INPUT-RECORD.
001600     05  CT-NAME                 PIC X(20).
001700     05  CT-STATE                PIC X(02).
001800     05  CT-POPULATION-X         PIC X(08).
001900     05  CT-TAX-PC               PIC 9(05).
002000     05  CT-SPEND-PC             PIC 9(06).
002100     05  CT-INV-SHARE-X          PIC X(02).
002200     05  CT-CRIME-RATE           PIC 9(04).
002300     05  CT-BACH-PCT             PIC 9(02)V9(01).
002400     05  CT-HSGRAD-PCT           PIC 9(02)V9(01).
002500     05  CT-HEALTH-IDX           PIC 9(03).
002600     05  FILLER                  PIC X(01)   VALUE SPACE.
002700
002800*** NUMERIC SHADOW OF THE POPULATION/INVEST-SHARE FIELDS -
002900*** USED ONLY AFTER THE ALPHANUMERIC VIEW HAS PASSED THE
003000*** NUMERIC CLASS TEST IN 400-EDIT-CITY-REC.
003100 01  CT-INPUT-RECORD-NUM REDEFINES CT-INPUT-RECORD.
003200     05  FILLER                  PIC X(22).
003300     05  CT-POPULATION           PIC 9(08).
003400     05  FILLER                  PIC X(11).
003500     05  CT-INV-SHARE            PIC V9(02).
003600     05  FILLER                  PIC X(14).
