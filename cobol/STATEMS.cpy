000100*****************************************************************
000200*  STATEMS  --  STATE MASTER / OUTPUT RECORD
000300*  BUREAU OF STATE STATISTICS - DATA PROCESSING DIVISION
000400*
000500*  ONE RECORD PER ACCEPTED STATE, IN THE ORDER WRITTEN BY
000600*  STATEBLD (ST-CODE ASCENDING, AS READ FROM STATE-INPUT).
000700*  CARRIES THE INPUT FIELDS PLUS THE TWO DERIVED FIELDS
000800*  (COST-OF-LIVING WEIGHT AND OASDI PER CAPITA).
000900*
001000*  05/22/87  RTH   ORIGINAL LAYOUT                                RTH87   
001100*  09/02/91  RTH   ADDED ST-INF-MORT TO MATCH STATEREC            RTH91   
001200*  04/03/96  WCP   ADDED ST-MASTER-DUMP REDEFINES FOR THE         WCP96   
001300*                  UPSI-0 DEBUG DISPLAY IN STATEBLD/STATERPT
001400*****************************************************************
001500 01  ST-MASTER-RECORD.
001600     05  ST-CODE                 PIC X(02).
001700     05  ST-NAME                 PIC X(20).
001800     05  ST-POPULATION           PIC 9(09).
001900     05  ST-RPP                  PIC 9(03)V9(01).
002000     05  ST-OASDI                PIC 9(06).
002100     05  ST-NAEP-MATH            PIC 9(03).
002200     05  ST-NAEP-READ            PIC 9(03).
002300     05  ST-CRIME-RATE           PIC 9(04)V9(01).
002400     05  ST-INF-MORT             PIC 9(02)V9(01).
002500     05  ST-COL-WEIGHT           PIC 9(01)V9(04).
002600     05  ST-OASDI-PC             PIC 9(05)V9(02).
002700     05  FILLER                  PIC X(01)   VALUE SPACE.
002800
002900*** DEBUG DUMP VIEW - DISPLAYED WHEN UPSI-0 IS ON (SEE
003000*** SPECIAL-NAMES).  NOT REFERENCED IN NORMAL PROCESSING.
003100 01  ST-MASTER-DUMP REDEFINES ST-MASTER-RECORD.
003200     05  ST-MASTER-DUMP-X        PIC X(68).
